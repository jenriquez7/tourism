000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKPRICE1.
000300 AUTHOR. T HALVORSEN.
000400 INSTALLATION. CENTRAL DATA PROCESSING.
000500 DATE-WRITTEN. 08/22/88.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Prices a Booking, or a single night of a
001000* Booking, for the Lodging rate table.
001100*
001200* CALLED BY BKVAL01, BKSTCH01 and BKTEST01.
001300* NO FILE I-O OF ITS OWN -- all dates, rates
001400* and guest counts are handed down through
001500* LINKAGE.
001600*
001700* FUNCTION-CODE selects the mode:
001800*   "ALL " - price every date in
001900*            STAY-DATE-TABLE, sum into
002000*            TOTAL-PRICE.
002100*   "ONE " - price the single date in
002200*            PRICE-DATE, return in
002300*            ONE-NIGHT-PRICE (used by the
002400*            caller to build one
002500*            BOOKING-DATE-RECORD per night).
002600*--------------------------------------------
002700*--------------------------------------------
002800* CHANGE LOG
002900*
003000* 08/22/88 TH   ORIGINAL PROGRAM.  REPLACES THE
003100*               MANUAL PER-VENDOR RATE LOOKUPS
003200*               THAT USED TO LIVE IN THE OLD
003300*               DISCOUNT WORKSHEET.
003400* 11/03/88 TH   ADDED PREMIUM STAY TYPE -- NO
003500*               WEEKEND SURCHARGE FOR PREMIUM.
003600* 02/14/89 RK   FIXED ROUNDING ON THE GUEST-MIX
003700*               COMPUTE -- CHILD/BABY SHARES
003800*               WERE TRUNCATING INSTEAD OF
003900*               ROUNDING.  REQ 4412.
004000* 06/30/90 RK   ADDED "ALL" FUNCTION CODE SO
004100*               BKVAL01 CAN PRICE A WHOLE STAY
004200*               IN ONE CALL INSTEAD OF LOOPING
004300*               PER NIGHT ITSELF.  REQ 4508.
004400* 09/09/91 LMP  WEEKEND SURCHARGE WAS KEYING OFF
004500*               CHECK-IN DAY OF WEEK ONLY --
004600*               NOW KEYS OFF EACH NIGHT'S OWN
004700*               DATE, PER NIGHT.  REQ 4690.
004800* 05/17/93 LMP  HARD ERROR RETURN CODE "9" FOR
004900*               AN UNRECOGNIZED TOURIST TYPE --
005000*               NO MORE SILENT STANDARD-PRICE
005100*               DEFAULT.  REQ 4901.
005200* 01/08/97 DWC  RAISED STAY-DATE-TABLE FROM
005300*               31 TO 366 ENTRIES FOR LONG-STAY
005400*               BOOKINGS.  REQ 5233.
005500* 10/21/98 DWC  Y2K -- CONFIRMED THE WEEKDAY
005600*               COMPUTE IS FULL-CCYY ALREADY,
005700*               NO WINDOWING NEEDED HERE.
005800*               REQ 5401.
005900* 03/02/99 JS   RE-REVIEWED FOR Y2K SIGN-OFF.
006000*               NO CODE CHANGE.  REQ 5401A.
006100* 03/06/00 DWC  RENAMED OFF THE WS-/LK- FIELD
006200*               TAGS AND TOOK THE PRICE FIELDS
006300*               AND COUNTERS OFF COMP-3/COMP --
006400*               BACK TO PLAIN DISPLAY PER SHOP
006500*               STANDARD.  REQ 5512.
006600*--------------------------------------------
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 WORKING-STORAGE SECTION.
007600*--------------------------------------------
007700* Zeller/Sakamoto weekday work fields.
007800*--------------------------------------------
007900 01  ZELLER-FIELDS.
008000     05  Z-YEAR             PIC 9(04).
008100     05  Z-QUOTIENT         PIC 9(06).
008200     05  Z-YEAR-DIV-4       PIC 9(04).
008300     05  Z-YEAR-DIV-100     PIC 9(04).
008400     05  Z-YEAR-DIV-400     PIC 9(04).
008500     05  Z-REMAINDER        PIC 9(04).
008600     05  Z-SUM              PIC 9(06).
008700     05  Z-MONTH-SUB        PIC 9(02).
008800     05  Z-WEEKDAY          PIC 9(01).
008900         88  Z-IS-SUNDAY        VALUE 0.
009000         88  Z-IS-FRIDAY        VALUE 5.
009100         88  Z-IS-SATURDAY      VALUE 6.
009200     05  FILLER                PIC X(09).
009300*--------------------------------------------
009400* Sakamoto month-offset table, Jan thru Dec.
009500*--------------------------------------------
009600 01  MONTH-OFFSET-TBL.
009700     05  FILLER                PIC 9(01) VALUE 0.
009800     05  FILLER                PIC 9(01) VALUE 3.
009900     05  FILLER                PIC 9(01) VALUE 2.
010000     05  FILLER                PIC 9(01) VALUE 5.
010100     05  FILLER                PIC 9(01) VALUE 0.
010200     05  FILLER                PIC 9(01) VALUE 3.
010300     05  FILLER                PIC 9(01) VALUE 5.
010400     05  FILLER                PIC 9(01) VALUE 1.
010500     05  FILLER                PIC 9(01) VALUE 4.
010600     05  FILLER                PIC 9(01) VALUE 6.
010700     05  FILLER                PIC 9(01) VALUE 2.
010800     05  FILLER                PIC 9(01) VALUE 4.
010900 01  MONTH-OFFSET-R REDEFINES
011000     MONTH-OFFSET-TBL.
011100     05  MONTH-OFFSET       PIC 9(01) OCCURS 12 TIMES.
011200*--------------------------------------------
011300* Pricing accumulators.
011400*--------------------------------------------
011500 01  PRICE-WORK-FIELDS.
011600     05  NIGHT-BASE-PRICE   PIC S9(07)V99.
011700     05  NIGHT-TOTAL        PIC S9(07)V99.
011800     05  NIGHT-COUNT        PIC 9(04).
011900     05  FILLER                PIC X(05).
012000 LINKAGE SECTION.
012100*--------------------------------------------
012200* Parameters handed down by the caller --
012300* see the CALL statements in BKVAL01,
012400* BKSTCH01 and BKTEST01.
012500*--------------------------------------------
012600 01  PRICE-PARMS.
012700     05  FUNCTION-CODE      PIC X(04).
012800         88  PRICE-ALL-NIGHTS   VALUE "ALL ".
012900         88  PRICE-ONE-NIGHT    VALUE "ONE ".
013000     05  TOURIST-TYPE       PIC X(08).
013100         88  TOURIST-IS-STANDARD VALUE "STANDARD".
013200         88  TOURIST-IS-PREMIUM  VALUE "PREMIUM ".
013300     05  LODGING-NIGHT-PRICE PIC S9(07)V99.
013400     05  STAY-ADULTS        PIC 9(03).
013500     05  STAY-CHILDREN      PIC 9(03).
013600     05  STAY-BABIES        PIC 9(03).
013700     05  PRICE-DATE         PIC 9(08).
013800     05  PD-R REDEFINES PRICE-DATE.
013900         10  PD-CCYY        PIC 9(04).
014000         10  PD-MM          PIC 9(02).
014100         10  PD-DD          PIC 9(02).
014200     05  ONE-NIGHT-PRICE    PIC S9(07)V99.
014300     05  STAY-DATE-COUNT    PIC 9(04).
014400     05  TOTAL-PRICE        PIC S9(07)V99.
014500     05  RETURN-CODE        PIC X(01).
014600         88  PRICE-OK           VALUE "0".
014700         88  PRICE-ERROR        VALUE "9".
014800     05  FILLER                PIC X(09).
014900 01  STAY-DATE-TABLE.
015000     05  STAY-DATE-ENTRY    PIC 9(08) OCCURS 366 TIMES.
015100     05  FILLER                PIC X(04).
015200 01  STAY-DATE-TABLE-R REDEFINES
015300     STAY-DATE-TABLE.
015400     05  STAY-DATE-RAW      PIC X(2932).
015500 PROCEDURE DIVISION USING PRICE-PARMS
015600                          STAY-DATE-TABLE.
015700
015800 PROGRAM-BEGIN.
015900     MOVE "0" TO RETURN-CODE.
016000     IF TOURIST-IS-STANDARD OR TOURIST-IS-PREMIUM
016100         IF PRICE-ALL-NIGHTS
016200             PERFORM PRICE-ALL-NIGHTS
016300         ELSE
016400             PERFORM PRICE-ONE-NIGHT
016500     ELSE
016600         MOVE "9" TO RETURN-CODE.
016700
016800 PROGRAM-EXIT.
016900     GOBACK.
017000*--------------------------------------------
017100* Prices every date in STAY-DATE-TABLE and
017200* sums into TOTAL-PRICE.  Used once per
017300* booking-create to get the booking total.
017400*--------------------------------------------
017500 PRICE-ALL-NIGHTS.
017600     MOVE ZEROES TO TOTAL-PRICE.
017700     MOVE ZEROES TO NIGHT-COUNT.
017800     PERFORM PRICE-EACH-NIGHT
017900         UNTIL NIGHT-COUNT NOT < STAY-DATE-COUNT.
018000
018100 PRICE-EACH-NIGHT.
018200     ADD 1 TO NIGHT-COUNT.
018300     MOVE STAY-DATE-ENTRY (NIGHT-COUNT) TO PRICE-DATE.
018400     PERFORM PRICE-ONE-NIGHT.
018500     ADD ONE-NIGHT-PRICE TO TOTAL-PRICE.
018600*--------------------------------------------
018700* Prices the single date in PRICE-DATE.
018800* Also the per-night engine PRICE-ALL-NIGHTS
018900* drives, so the weekend surcharge is always
019000* figured night-by-night, not off check-in.
019100*--------------------------------------------
019200 PRICE-ONE-NIGHT.
019300     PERFORM COMPUTE-WEEKDAY THRU
019400         APPLY-GUEST-MIX-EXIT.
019500     MOVE NIGHT-TOTAL TO ONE-NIGHT-PRICE.
019600*--------------------------------------------
019700* Sakamoto's algorithm -- picked over a full
019800* Zeller congruence because it takes the
019900* CCYYMMDD date as-is, no 1=Jan/2=Feb month
020000* renumbering needed going in.  First leg of
020100* the COMPUTE-WEEKDAY THRU APPLY-GUEST-MIX-
020200* EXIT range -- falls through to the surcharge
020300* and guest-mix legs below, no PERFORM needed.
020400*--------------------------------------------
020500 COMPUTE-WEEKDAY.
020600     MOVE PD-CCYY TO Z-YEAR.
020700     MOVE PD-MM TO Z-MONTH-SUB.
020800     IF PD-MM < 3
020900         SUBTRACT 1 FROM Z-YEAR.
021000     DIVIDE Z-YEAR BY 4 GIVING Z-YEAR-DIV-4
021100         REMAINDER Z-REMAINDER.
021200     DIVIDE Z-YEAR BY 100 GIVING Z-YEAR-DIV-100
021300         REMAINDER Z-REMAINDER.
021400     DIVIDE Z-YEAR BY 400 GIVING Z-YEAR-DIV-400
021500         REMAINDER Z-REMAINDER.
021600     COMPUTE Z-SUM =
021700         Z-YEAR + Z-YEAR-DIV-4 - Z-YEAR-DIV-100
021800         + Z-YEAR-DIV-400 + MONTH-OFFSET (Z-MONTH-SUB)
021900         + PD-DD.
022000     DIVIDE Z-SUM BY 7 GIVING Z-QUOTIENT
022100         REMAINDER Z-WEEKDAY.
022200 APPLY-WEEKEND-SURCHARGE.
022300     MOVE LODGING-NIGHT-PRICE TO NIGHT-BASE-PRICE.
022400     IF TOURIST-IS-STANDARD
022500         IF Z-IS-FRIDAY OR Z-IS-SATURDAY OR
022600            Z-IS-SUNDAY
022700             COMPUTE NIGHT-BASE-PRICE ROUNDED =
022800                 LODGING-NIGHT-PRICE * 1.20.
022900 APPLY-GUEST-MIX.
023000     COMPUTE NIGHT-TOTAL ROUNDED =
023100         (NIGHT-BASE-PRICE * STAY-ADULTS) +
023200         (NIGHT-BASE-PRICE * STAY-CHILDREN * 0.5) +
023300         (NIGHT-BASE-PRICE * STAY-BABIES * 0.25).
023400 APPLY-GUEST-MIX-EXIT.
023500     EXIT.
