000100*--------------------------------------------
000200* SELECT for the Expiry-Sweep run report.
000300* One line per booking forced to EXPIRED,
000400* plus a trailing count line.  Line
000500* sequential -- this prints, it is not
000600* read back by anything.
000700*--------------------------------------------
000800     SELECT EXPIRY-RPT-FILE
000900         ASSIGN TO EXPRPT
001000         ORGANIZATION IS LINE SEQUENTIAL.
