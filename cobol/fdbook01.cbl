000100*--------------------------------------------
000200* FD for the Booking master file.
000300* One record per stay requested against a
000400* lodging by a tourist.  Written originally
000500* by the (out-of-scope) reservation intake
000600* step; read and rewritten here only by the
000700* expiry sweep and the rule-suite programs.
000800*--------------------------------------------
000900 FD  BOOKING-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  BOOKING-RECORD.
001200     05  BKG-ID                      PIC X(36).
001300     05  BKG-CHECK-IN                PIC 9(08).
001400     05  BKG-CHECK-IN-R REDEFINES
001500         BKG-CHECK-IN.
001600         10  BKG-CI-CCYY             PIC 9(04).
001700         10  BKG-CI-MM               PIC 9(02).
001800         10  BKG-CI-DD               PIC 9(02).
001900     05  BKG-CHECK-OUT               PIC 9(08).
002000     05  BKG-CHECK-OUT-R REDEFINES
002100         BKG-CHECK-OUT.
002200         10  BKG-CO-CCYY             PIC 9(04).
002300         10  BKG-CO-MM               PIC 9(02).
002400         10  BKG-CO-DD               PIC 9(02).
002500     05  BKG-TOTAL-PRICE             PIC S9(07)V99.
002600     05  BKG-LODGING-ID              PIC X(36).
002700     05  BKG-TOURIST-ID              PIC X(36).
002800     05  BKG-STATE                   PIC X(08).
002900         88  BKG-IS-CREATED          VALUE "CREATED ".
003000         88  BKG-IS-PENDING          VALUE "PENDING ".
003100         88  BKG-IS-ACCEPTED         VALUE "ACCEPTED".
003200         88  BKG-IS-REJECTED         VALUE "REJECTED".
003300         88  BKG-IS-EXPIRED          VALUE "EXPIRED ".
003400         88  BKG-AWAITS-OWNER        VALUE "CREATED ".
003500         88  BKG-AWAITS-TOURIST      VALUE "PENDING ".
003600     05  BKG-ADULTS                  PIC 9(03).
003700     05  BKG-CHILDREN                PIC 9(03).
003800     05  BKG-BABIES                  PIC 9(03).
003900     05  BKG-HAS-PAID                PIC X(01).
004000         88  BKG-PAYMENT-RECEIVED    VALUE "Y".
004100     05  FILLER                      PIC X(13).
