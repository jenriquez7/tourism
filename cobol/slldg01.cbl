000100*--------------------------------------------
000200* SELECT for the Lodging reference master.
000300* Reference data -- loaded once per run into
000400* an OCCURS table and located with
000500* SEARCH ALL, same as the old Vendor master.
000600*--------------------------------------------
000700     SELECT LODGING-FILE
000800         ASSIGN TO LDGFILE
000900         ORGANIZATION IS SEQUENTIAL.
