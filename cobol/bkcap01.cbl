000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKCAP01.
000300 AUTHOR. R KOWALCZYK.
000400 INSTALLATION. CENTRAL DATA PROCESSING.
000500 DATE-WRITTEN. 02/06/89.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Lodging capacity check, shared by BKVAL01
001000* (new bookings) and BKSTCH01 (state-change
001100* re-checks).  For every night of the stay,
001200* sums guests already ACCEPTED on that lodging
001300* and date, adds this booking's own guests,
001400* and fails if the lodging's LDG-CAPACITY is
001500* exceeded on any single night.
001600*
001700* The Booking-Date file carries no lodging id
001800* of its own (see FDBKDT01), so on the first
001900* call this program loads the whole Booking
002000* master and Booking-Date detail into tables,
002100* joins them in memory, and sorts the join on
002200* LODGING/DATE so later calls can SEARCH ALL
002300* it instead of re-reading both files every
002400* time.  Adapted from the old Bills Report's
002500* SORT-and-full-pass idiom -- no SORT verb here
002600* because the join key (lodging id) does not
002700* live on the file being sorted.
002800*--------------------------------------------
002900*--------------------------------------------
003000* CHANGE LOG
003100*
003200* 02/06/89 RK   ORIGINAL PROGRAM.
003300* 07/11/90 RK   ADDED CAP-EXCLUDE-BKG-ID SO
003400*               BKSTCH01 CAN RE-CHECK AN
003500*               EXISTING BOOKING'S OWN DATES
003600*               WITHOUT COUNTING ITSELF TWICE.
003700*               REQ 4508.
003800* 03/15/92 LMP  RAISED JOIN-TBL FROM 2000 TO
003900*               5000 ENTRIES -- RAN OUT OF ROOM
004000*               DURING THE SPRING LOAD TEST.
004100*               REQ 4780.
004200* 08/02/95 LMP  JOIN LOAD WAS SKIPPING BOOKING-
004300*               DATE RECORDS WHOSE OWNING
004400*               BOOKING RECORD WAS NOT FOUND
004500*               INSTEAD OF FLAGGING THEM --
004600*               NOW SILENTLY DROPPED ON PURPOSE,
004700*               DOCUMENTED BELOW.  REQ 5050.
004800* 10/21/98 DWC  Y2K -- NO 2-DIGIT YEAR FIELDS IN
004900*               THIS PROGRAM, DATE COMPARES ARE
005000*               ALL ON CCYYMMDD.  NO CODE
005100*               CHANGE.  REQ 5401.
005200* 04/17/00 LMP  RENAMED OFF THE WS-/LK- FIELD
005300*               TAGS, TOOK COUNTERS OFF COMP, AND
005400*               RESTRUCTURED THE GUEST-SUM LOGIC
005500*               INTO PERFORM...THRU RANGES SO THE
005600*               READ/ACCUMULATE STEPS READ AS ONE
005700*               UNIT AGAIN.  REQ 5512.
005800*--------------------------------------------
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     COPY "slbook01.cbl".
006600     COPY "slbkdt01.cbl".
006700     COPY "slldg01.cbl".
006800 DATA DIVISION.
006900 FILE SECTION.
007000     COPY "fdbook01.cbl".
007100     COPY "fdbkdt01.cbl".
007200     COPY "fdldg01.cbl".
007300 WORKING-STORAGE SECTION.
007400     COPY "wsdate02.cbl".
007500*--------------------------------------------
007600* Set "N" after the first call -- the three
007700* tables below are loaded once per run and
007800* kept across calls.
007900*--------------------------------------------
008000 77  FIRST-CALL-FLAG        PIC X VALUE "Y".
008100     88  IS-FIRST-CALL      VALUE "Y".
008200
008300 77  BOOKING-FILE-AT-END    PIC X.
008400 77  BOOKING-DATE-AT-END    PIC X.
008500 77  OWNER-FOUND            PIC X.
008600 77  JOIN-FOUND             PIC X.
008700 77  SWAP-FLAG              PIC X.
008800*--------------------------------------------
008900* Lodging reference table -- capacity lookup
009000* by lodging id.
009100*--------------------------------------------
009200 01  LODGING-TBL.
009300     05  LDG-ENTRY          OCCURS 500 TIMES
009400             ASCENDING KEY LDG-ID-T
009500                               INDEXED BY LDG-IDX.
009600         10  LDG-ID-T       PIC X(36).
009700         10  LDG-CAPACITY-T PIC 9(04).
009800         10  LDG-FILLER     PIC X(04).
009900 77  LODGING-TBL-COUNT      PIC 9(04) VALUE ZERO.
010000 01  LODGING-SWAP-ENTRY.
010100     05  LODGING-SWAP-ID       PIC X(36).
010200     05  LODGING-SWAP-CAPACITY PIC 9(04).
010300     05  LODGING-SWAP-FILLER   PIC X(04).
010400 77  CAPACITY-LIMIT         PIC 9(04).
010500*--------------------------------------------
010600* Booking master table -- resolves a Booking-
010700* Date row's owning lodging, state and guest
010800* mix while the join table is being built.
010900*--------------------------------------------
011000 01  BOOKING-TBL.
011100     05  BKG-ENTRY          OCCURS 2000 TIMES
011200                               INDEXED BY BKG-IDX.
011300         10  BKG-ID-T       PIC X(36).
011400         10  BKG-LODGING-T  PIC X(36).
011500         10  BKG-STATE-T    PIC X(08).
011600         10  BKG-GUESTS-T   PIC 9(04).
011700         10  BKG-FILLER     PIC X(08).
011800 77  BOOKING-TBL-COUNT      PIC 9(04) VALUE ZERO.
011900*--------------------------------------------
012000* Booking-Date / Booking join table, sorted
012100* ascending on lodging id then date so
012200* CHECK-EACH-NIGHT can SEARCH ALL it.
012300*--------------------------------------------
012400 01  JOIN-TBL.
012500     05  JOIN-ENTRY         OCCURS 5000 TIMES
012600             ASCENDING KEY JOIN-DATE-T
012700                           JOIN-LODGING-T
012800             INDEXED BY JOIN-IDX.
012900         10  JOIN-LODGING-T PIC X(36).
013000         10  JOIN-DATE-T    PIC 9(08).
013100         10  JOIN-BOOKING-T PIC X(36).
013200         10  JOIN-STATE-T   PIC X(08).
013300         10  JOIN-GUESTS-T  PIC 9(04).
013400         10  JOIN-FILLER    PIC X(08).
013500 77  JOIN-TBL-COUNT         PIC 9(04) VALUE ZERO.
013600 01  JOIN-SWAP-ENTRY.
013700     05  JOIN-SWAP-LODGING  PIC X(36).
013800     05  JOIN-SWAP-DATE     PIC 9(08).
013900     05  JOIN-SWAP-BOOKING  PIC X(36).
014000     05  JOIN-SWAP-STATE    PIC X(08).
014100     05  JOIN-SWAP-GUESTS   PIC 9(04).
014200     05  JOIN-SWAP-FILLER   PIC X(08).
014300*--------------------------------------------
014400* Per-call scratch fields.
014500*--------------------------------------------
014600 01  CHECK-FIELDS.
014700     05  PERSONS-IN-BOOKING PIC 9(04).
014800     05  ACCEPTED-SUM       PIC 9(05).
014900     05  JOIN-START-IDX     PIC 9(04).
015000     05  JOIN-SCAN-IDX      PIC 9(04).
015100     05  FILLER                PIC X(08).
015200 LINKAGE SECTION.
015300*--------------------------------------------
015400* Parameters handed down by the caller -- see
015500* the CALL statements in BKVAL01 and BKSTCH01.
015600*--------------------------------------------
015700 01  CAP-PARMS.
015800     05  CAP-LODGING-ID     PIC X(36).
015900     05  CAP-CHECK-IN       PIC 9(08).
016000     05  CAP-CHECK-IN-R REDEFINES
016100         CAP-CHECK-IN.
016200         10  CAP-CI-CCYY    PIC 9(04).
016300         10  CAP-CI-MM      PIC 9(02).
016400         10  CAP-CI-DD      PIC 9(02).
016500     05  CAP-CHECK-OUT      PIC 9(08).
016600     05  CAP-EXCLUDE-BKG-ID PIC X(36).
016700     05  CAP-ADULTS         PIC 9(03).
016800     05  CAP-CHILDREN       PIC 9(03).
016900     05  CAP-BABIES         PIC 9(03).
017000     05  CAP-INVALID        PIC X(01).
017100         88  CAP-IS-INVALID     VALUE "Y".
017200     05  CAP-RETURN-CODE    PIC X(01).
017300         88  CAP-LODGING-NOT-FOUND VALUE "9".
017400     05  FILLER                PIC X(08).
017500 PROCEDURE DIVISION USING CAP-PARMS.
017600
017700 PROGRAM-BEGIN.
017800     IF IS-FIRST-CALL
017900         PERFORM LOAD-LODGING-TABLE
018000         PERFORM SORT-LODGING-TABLE
018100         PERFORM LOAD-BOOKING-TABLE
018200         PERFORM LOAD-JOIN-TABLE
018300         PERFORM SORT-JOIN-TABLE
018400         MOVE "N" TO FIRST-CALL-FLAG.
018500     PERFORM CHECK-LODGING-CAPACITY.
018600
018700 PROGRAM-EXIT.
018800     GOBACK.
018900*--------------------------------------------
019000* Reference-data loads, run once per job step.
019100*--------------------------------------------
019200 LOAD-LODGING-TABLE.
019300     OPEN INPUT LODGING-FILE.
019400     MOVE "N" TO BOOKING-FILE-AT-END.
019500     PERFORM READ-NEXT-LODGING
019600         UNTIL BOOKING-FILE-AT-END = "Y".
019700     CLOSE LODGING-FILE.
019800
019900 READ-NEXT-LODGING.
020000     READ LODGING-FILE NEXT RECORD
020100         AT END
020200         MOVE "Y" TO BOOKING-FILE-AT-END.
020300     IF BOOKING-FILE-AT-END NOT = "Y"
020400         ADD 1 TO LODGING-TBL-COUNT
020500         MOVE LDG-ID TO LDG-ID-T (LODGING-TBL-COUNT)
020600         MOVE LDG-CAPACITY TO
020700             LDG-CAPACITY-T (LODGING-TBL-COUNT).
020800
020900 LOAD-BOOKING-TABLE.
021000     OPEN INPUT BOOKING-FILE.
021100     MOVE "N" TO BOOKING-FILE-AT-END.
021200     PERFORM READ-NEXT-BOOKING
021300         UNTIL BOOKING-FILE-AT-END = "Y".
021400     CLOSE BOOKING-FILE.
021500
021600 READ-NEXT-BOOKING.
021700     READ BOOKING-FILE NEXT RECORD
021800         AT END
021900         MOVE "Y" TO BOOKING-FILE-AT-END.
022000     IF BOOKING-FILE-AT-END NOT = "Y"
022100         ADD 1 TO BOOKING-TBL-COUNT
022200         MOVE BKG-ID TO BKG-ID-T (BOOKING-TBL-COUNT)
022300         MOVE BKG-LODGING-ID TO
022400             BKG-LODGING-T (BOOKING-TBL-COUNT)
022500         MOVE BKG-STATE TO
022600             BKG-STATE-T (BOOKING-TBL-COUNT)
022700         COMPUTE BKG-GUESTS-T (BOOKING-TBL-COUNT) =
022800             BKG-ADULTS + BKG-CHILDREN + BKG-BABIES.
022900*--------------------------------------------
023000* Joins each Booking-Date row to its owning
023100* Booking by a straight linear scan of the
023200* (small, in-memory) Booking table -- run once
023300* per job step, not once per capacity check.
023400* A Booking-Date row whose owner is missing is
023500* dropped; it cannot belong to any lodging and
023600* has nothing to contribute to a capacity sum.
023700*--------------------------------------------
023800 LOAD-JOIN-TABLE.
023900     OPEN INPUT BOOKING-DATE-FILE.
024000     MOVE "N" TO BOOKING-DATE-AT-END.
024100     PERFORM READ-NEXT-BOOKING-DATE
024200         UNTIL BOOKING-DATE-AT-END = "Y".
024300     CLOSE BOOKING-DATE-FILE.
024400
024500 READ-NEXT-BOOKING-DATE.
024600     READ BOOKING-DATE-FILE NEXT RECORD
024700         AT END
024800         MOVE "Y" TO BOOKING-DATE-AT-END.
024900     IF BOOKING-DATE-AT-END NOT = "Y"
025000         PERFORM FIND-OWNING-BOOKING
025100         IF OWNER-FOUND = "Y"
025200             PERFORM ADD-JOIN-ENTRY.
025300
025400 FIND-OWNING-BOOKING.
025500     MOVE "N" TO OWNER-FOUND.
025600     MOVE 1 TO BKG-IDX.
025700     PERFORM SCAN-ONE-BOOKING
025800         UNTIL BKG-IDX > BOOKING-TBL-COUNT
025900            OR OWNER-FOUND = "Y".
026000
026100 SCAN-ONE-BOOKING.
026200     IF BKG-ID-T (BKG-IDX) = BKD-BOOKING-ID
026300         MOVE "Y" TO OWNER-FOUND
026400     ELSE
026500         ADD 1 TO BKG-IDX.
026600
026700 ADD-JOIN-ENTRY.
026800     ADD 1 TO JOIN-TBL-COUNT.
026900     MOVE BKG-LODGING-T (BKG-IDX) TO
027000         JOIN-LODGING-T (JOIN-TBL-COUNT).
027100     MOVE BKD-DATE TO JOIN-DATE-T (JOIN-TBL-COUNT).
027200     MOVE BKG-ID-T (BKG-IDX) TO
027300         JOIN-BOOKING-T (JOIN-TBL-COUNT).
027400     MOVE BKG-STATE-T (BKG-IDX) TO
027500         JOIN-STATE-T (JOIN-TBL-COUNT).
027600     MOVE BKG-GUESTS-T (BKG-IDX) TO
027700         JOIN-GUESTS-T (JOIN-TBL-COUNT).
027800*--------------------------------------------
027900* Bubble sort on lodging id only, same idiom
028000* as SORT-JOIN-TABLE below, so FIND-LODGING-
028100* CAPACITY can SEARCH ALL it.
028200*--------------------------------------------
028300 SORT-LODGING-TABLE.
028400     MOVE "Y" TO SWAP-FLAG.
028500     PERFORM SORT-LODGING-PASS
028600         UNTIL SWAP-FLAG = "N".
028700
028800 SORT-LODGING-PASS.
028900     MOVE "N" TO SWAP-FLAG.
029000     MOVE 1 TO LDG-IDX.
029100     PERFORM COMPARE-LODGING-PAIR
029200         UNTIL LDG-IDX NOT < LODGING-TBL-COUNT.
029300
029400 COMPARE-LODGING-PAIR.
029500     IF LDG-ID-T (LDG-IDX) > LDG-ID-T (LDG-IDX + 1)
029600         PERFORM SWAP-LODGING-ENTRIES.
029700     SET LDG-IDX UP BY 1.
029800
029900 SWAP-LODGING-ENTRIES.
030000     MOVE LDG-ENTRY (LDG-IDX) TO LODGING-SWAP-ENTRY.
030100     MOVE LDG-ENTRY (LDG-IDX + 1) TO
030200         LDG-ENTRY (LDG-IDX).
030300     MOVE LODGING-SWAP-ENTRY TO LDG-ENTRY (LDG-IDX + 1).
030400     MOVE "Y" TO SWAP-FLAG.
030500*--------------------------------------------
030600* Bubble sort -- small shop, no SORT verb
030700* available against an in-memory table, and
030800* this only runs once per job step.
030900*--------------------------------------------
031000 SORT-JOIN-TABLE.
031100     MOVE "Y" TO SWAP-FLAG.
031200     PERFORM SORT-JOIN-PASS
031300         UNTIL SWAP-FLAG = "N".
031400
031500 SORT-JOIN-PASS.
031600     MOVE "N" TO SWAP-FLAG.
031700     MOVE 1 TO JOIN-IDX.
031800     PERFORM COMPARE-JOIN-PAIR
031900         UNTIL JOIN-IDX NOT < JOIN-TBL-COUNT.
032000
032100 COMPARE-JOIN-PAIR.
032200     IF JOIN-LODGING-T (JOIN-IDX) >
032300        JOIN-LODGING-T (JOIN-IDX + 1)
032400         PERFORM SWAP-JOIN-ENTRIES
032500     ELSE
032600     IF JOIN-LODGING-T (JOIN-IDX) =
032700        JOIN-LODGING-T (JOIN-IDX + 1)
032800      AND JOIN-DATE-T (JOIN-IDX) >
032900          JOIN-DATE-T (JOIN-IDX + 1)
033000         PERFORM SWAP-JOIN-ENTRIES.
033100     SET JOIN-IDX UP BY 1.
033200
033300 SWAP-JOIN-ENTRIES.
033400     MOVE JOIN-ENTRY (JOIN-IDX) TO JOIN-SWAP-ENTRY.
033500     MOVE JOIN-ENTRY (JOIN-IDX + 1) TO
033600         JOIN-ENTRY (JOIN-IDX).
033700     MOVE JOIN-SWAP-ENTRY TO JOIN-ENTRY (JOIN-IDX + 1).
033800     MOVE "Y" TO SWAP-FLAG.
033900*--------------------------------------------
034000* Walks every night of the stay, summing
034100* ACCEPTED guests already on this lodging for
034200* that night and adding the booking's own
034300* guest count.
034400*--------------------------------------------
034500 CHECK-LODGING-CAPACITY.
034600     MOVE "N" TO CAP-INVALID.
034700     MOVE "0" TO CAP-RETURN-CODE.
034800     PERFORM FIND-LODGING-CAPACITY.
034900     IF NOT CAP-LODGING-NOT-FOUND
035000         MOVE CAP-CHECK-IN TO WORK-DATE
035100         PERFORM CHECK-EACH-NIGHT
035200             UNTIL WORK-DATE NOT < CAP-CHECK-OUT
035300                OR CAP-IS-INVALID.
035400
035500 FIND-LODGING-CAPACITY.
035600     MOVE "N" TO OWNER-FOUND.
035700     IF LODGING-TBL-COUNT > ZERO
035800         SEARCH ALL LDG-ENTRY
035900             AT END
036000             MOVE "N" TO OWNER-FOUND
036100             WHEN LDG-ID-T (LDG-IDX) = CAP-LODGING-ID
036200                 MOVE "Y" TO OWNER-FOUND
036300                 MOVE LDG-CAPACITY-T (LDG-IDX) TO
036400                     CAPACITY-LIMIT.
036500     IF OWNER-FOUND = "N"
036600         MOVE "9" TO CAP-RETURN-CODE.
036700
036800 CHECK-EACH-NIGHT.
036900     COMPUTE PERSONS-IN-BOOKING =
037000         CAP-ADULTS + CAP-CHILDREN + CAP-BABIES.
037100     PERFORM SUM-ACCEPTED-GUESTS THRU
037200         SUM-ACCEPTED-GUESTS-EXIT.
037300     IF CAPACITY-LIMIT - ACCEPTED-SUM -
037400        PERSONS-IN-BOOKING < 0
037500         MOVE "Y" TO CAP-INVALID.
037600     PERFORM ADD-ONE-DAY.
037700*--------------------------------------------
037800* SEARCH ALL lands on any one matching lodging/
037900* date row; since the key is not unique (more
038000* than one booking can touch the same lodging
038100* and night) the hit is walked backward to the
038200* start of its run, then forward again while
038300* summing.
038400*--------------------------------------------
038500 SUM-ACCEPTED-GUESTS.
038600     MOVE ZEROES TO ACCEPTED-SUM.
038700     MOVE "N" TO JOIN-FOUND.
038800     IF JOIN-TBL-COUNT > ZERO
038900         SEARCH ALL JOIN-ENTRY
039000             AT END
039100             MOVE "N" TO JOIN-FOUND
039200             WHEN JOIN-DATE-T (JOIN-IDX) = WORK-DATE
039300              AND JOIN-LODGING-T (JOIN-IDX) =
039400                  CAP-LODGING-ID
039500                 MOVE "Y" TO JOIN-FOUND.
039600     IF JOIN-FOUND = "Y"
039700         PERFORM WALK-BACKWARD-FROM-MATCH
039800         PERFORM WALK-FORWARD-AND-SUM.
039900
040000 WALK-BACKWARD-FROM-MATCH.
040100     SET JOIN-START-IDX TO JOIN-IDX.
040200     PERFORM STEP-BACKWARD
040300         UNTIL JOIN-START-IDX = 1
040400            OR (JOIN-LODGING-T (JOIN-START-IDX - 1) NOT =
040500                    CAP-LODGING-ID)
040600            OR (JOIN-DATE-T (JOIN-START-IDX - 1) NOT =
040700                    WORK-DATE).
040800
040900 STEP-BACKWARD.
041000     SUBTRACT 1 FROM JOIN-START-IDX.
041100
041200 WALK-FORWARD-AND-SUM.
041300     MOVE JOIN-START-IDX TO JOIN-SCAN-IDX.
041400     PERFORM SUM-ONE-JOIN-ROW
041500         UNTIL JOIN-SCAN-IDX > JOIN-TBL-COUNT
041600            OR JOIN-LODGING-T (JOIN-SCAN-IDX) NOT =
041700                 CAP-LODGING-ID
041800            OR JOIN-DATE-T (JOIN-SCAN-IDX) NOT =
041900                 WORK-DATE.
042000
042100 SUM-ONE-JOIN-ROW.
042200     IF JOIN-STATE-T (JOIN-SCAN-IDX) = "ACCEPTED"
042300      AND JOIN-BOOKING-T (JOIN-SCAN-IDX) NOT =
042400            CAP-EXCLUDE-BKG-ID
042500         ADD JOIN-GUESTS-T (JOIN-SCAN-IDX) TO
042600             ACCEPTED-SUM.
042700     ADD 1 TO JOIN-SCAN-IDX.
042800 SUM-ACCEPTED-GUESTS-EXIT.
042900     EXIT.
043000*--------------------------------------------
043100* Calendar day-roll, same leap-year logic as
043200* BKDTVAL1's ADD-ONE-DAY.
043300*--------------------------------------------
043400 ADD-ONE-DAY.
043500     PERFORM DETERMINE-LEAP-YEAR.
043600     MOVE DAYS-IN-MONTH (WORK-MM) TO DATE-QUOTIENT.
043700     IF WORK-MM = 2 AND YEAR-IS-LEAP
043800         ADD 1 TO DATE-QUOTIENT.
043900     ADD 1 TO WORK-DD.
044000     IF WORK-DD > DATE-QUOTIENT
044100         MOVE 1 TO WORK-DD
044200         ADD 1 TO WORK-MM
044300         IF WORK-MM > 12
044400             MOVE 1 TO WORK-MM
044500             ADD 1 TO WORK-CCYY.
044600
044700 DETERMINE-LEAP-YEAR.
044800     DIVIDE WORK-CCYY BY 400 GIVING DATE-QUOTIENT
044900         REMAINDER DATE-REMAINDER.
045000     IF DATE-REMAINDER = 0
045100         MOVE "Y" TO LEAP-YEAR-FLAG
045200     ELSE
045300         DIVIDE WORK-CCYY BY 100 GIVING DATE-QUOTIENT
045400             REMAINDER DATE-REMAINDER
045500         IF DATE-REMAINDER = 0
045600             MOVE "N" TO LEAP-YEAR-FLAG
045700         ELSE
045800             DIVIDE WORK-CCYY BY 4 GIVING DATE-QUOTIENT
045900                 REMAINDER DATE-REMAINDER
046000             IF DATE-REMAINDER = 0
046100                 MOVE "Y" TO LEAP-YEAR-FLAG
046200             ELSE
046300                 MOVE "N" TO LEAP-YEAR-FLAG.
