000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKSTCH01.
000300 AUTHOR. R KOWALCZYK.
000400 INSTALLATION. CENTRAL DATA PROCESSING.
000500 DATE-WRITTEN. 12/14/88.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Booking state-change validation.  A booking
001000* only has two states from which a change is
001100* guarded at all:
001200*   CREATED  - only the lodging owner may act,
001300*              and only to PENDING or REJECTED.
001400*   PENDING  - only the tourist may act, and
001500*              only to ACCEPTED.
001600* ACCEPTED, REJECTED and EXPIRED are dead ends
001700* as far as this program is concerned -- any
001800* requested change out of one of those three
001900* passes with no actor/target check at all.
002000*
002100* Whether the caller is the lodging owner or
002200* the booking's tourist is resolved before this
002300* program is ever called (that is a session/
002400* login lookup, out of scope here) and handed
002500* in as two Y/N flags.
002600*
002700* CREATED and PENDING also always re-run the
002800* lodging-capacity check (against the booking's
002900* own existing dates) and the adults-present
003000* check, on top of whatever the actor/target
003100* check decided -- a booking already on file can
003200* still be pushed over capacity by some other
003300* booking accepted in the meantime.
003400*--------------------------------------------
003500*--------------------------------------------
003600* CHANGE LOG
003700*
003800* 12/14/88 RK   ORIGINAL PROGRAM.
003900* 06/02/91 RK   CAPACITY RECHECK WAS COMPARING
004000*               AGAINST THE WRONG DATE RANGE --
004100*               NOW PASSES THE BOOKING'S OWN
004200*               CHECK-IN/CHECK-OUT, NOT TODAY'S
004300*               DATE.  REQ 4610.
004400* 01/09/93 LMP  ADDED STCH-BOOKING-ID SO THE
004500*               CAPACITY RECHECK CAN EXCLUDE
004600*               THIS BOOKING'S OWN ROWS FROM
004700*               THE ACCEPTED-GUEST SUM.  REQ
004800*               4810.
004900* 10/21/98 DWC  Y2K -- NO 2-DIGIT YEAR FIELDS IN
005000*               THIS PROGRAM.  NO CODE CHANGE.
005100*               REQ 5401.
005200* 06/14/00 RK   RENAMED OFF THE WS-/LK- FIELD
005300*               TAGS AND TOOK COUNTERS OFF
005400*               COMP, PER SHOP STANDARD.  REQ
005500*               5512.
005600*--------------------------------------------
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*--------------------------------------------
006400* Parameters built up for the capacity-check
006500* helper this program drives.
006600*--------------------------------------------
006700 01  CAP-PARMS.
006800     05  CAP-LODGING-ID     PIC X(36).
006900     05  CAP-CHECK-IN       PIC 9(08).
007000     05  CAP-CHECK-IN-R REDEFINES
007100         CAP-CHECK-IN.
007200         10  CAP-CI-CCYY    PIC 9(04).
007300         10  CAP-CI-MM      PIC 9(02).
007400         10  CAP-CI-DD      PIC 9(02).
007500     05  CAP-CHECK-OUT      PIC 9(08).
007600     05  CAP-CHECK-OUT-R REDEFINES
007700         CAP-CHECK-OUT.
007800         10  CAP-CO-CCYY    PIC 9(04).
007900         10  CAP-CO-MM      PIC 9(02).
008000         10  CAP-CO-DD      PIC 9(02).
008100     05  CAP-EXCLUDE-ID     PIC X(36).
008200     05  CAP-ADULTS         PIC 9(03).
008300     05  CAP-CHILDREN       PIC 9(03).
008400     05  CAP-BABIES         PIC 9(03).
008500     05  CAP-INVALID        PIC X(01).
008600     05  CAP-RETURN-CODE    PIC X(01).
008700     05  FILLER                PIC X(08).
008800 LINKAGE SECTION.
008900*--------------------------------------------
009000* Parameters handed down by the caller -- see
009100* the CALL statement in BKTEST01.  The actor
009200* flags arrive already resolved; this program
009300* never touches a login or ownership record.
009400*--------------------------------------------
009500 01  STCH-PARMS.
009600     05  STCH-CURRENT-STATE PIC X(08).
009700         88  STCH-CUR-CREATED   VALUE "CREATED ".
009800         88  STCH-CUR-PENDING   VALUE "PENDING ".
009900     05  STCH-TARGET-STATE  PIC X(08).
010000         88  STCH-TGT-PENDING   VALUE "PENDING ".
010100         88  STCH-TGT-ACCEPTED  VALUE "ACCEPTED".
010200         88  STCH-TGT-REJECTED  VALUE "REJECTED".
010300     05  STCH-ACTOR-IS-OWNER   PIC X(01).
010400         88  STCH-ACTOR-OWNS-LDG    VALUE "Y".
010500     05  STCH-ACTOR-IS-TOURIST PIC X(01).
010600         88  STCH-ACTOR-IS-THE-TOU  VALUE "Y".
010700     05  STCH-LODGING-ID    PIC X(36).
010800     05  STCH-BOOKING-ID    PIC X(36).
010900     05  STCH-CHECK-IN      PIC 9(08).
011000     05  STCH-CHECK-IN-R REDEFINES
011100         STCH-CHECK-IN.
011200         10  STCH-CI-CCYY   PIC 9(04).
011300         10  STCH-CI-MM     PIC 9(02).
011400         10  STCH-CI-DD     PIC 9(02).
011500     05  STCH-CHECK-OUT     PIC 9(08).
011600     05  STCH-CHECK-OUT-R REDEFINES
011700         STCH-CHECK-OUT.
011800         10  STCH-CO-CCYY   PIC 9(04).
011900         10  STCH-CO-MM     PIC 9(02).
012000         10  STCH-CO-DD     PIC 9(02).
012100     05  STCH-ADULTS        PIC 9(03).
012200     05  STCH-CHILDREN      PIC 9(03).
012300     05  STCH-BABIES        PIC 9(03).
012400     05  STCH-BAD-ACTOR     PIC X(01).
012500         88 STCH-ACTOR-NOT-ALLOWED VALUE "Y".
012600     05  STCH-BAD-TARGET    PIC X(01).
012700         88 STCH-TARGET-NOT-ALLOWED VALUE "Y".
012800     05  STCH-CAPACITY-BAD  PIC X(01).
012900         88 STCH-CAPACITY-EXCEEDED VALUE "Y".
013000     05  STCH-NO-ADULTS     PIC X(01).
013100         88 STCH-ZERO-ADULTS VALUE "Y".
013200     05  STCH-INVALID       PIC X(01).
013300         88 STCH-CHANGE-IS-INVALID VALUE "Y".
013400     05  FILLER                PIC X(08).
013500 PROCEDURE DIVISION USING STCH-PARMS.
013600
013700 PROGRAM-BEGIN.
013800     PERFORM VALIDATE-STATE-CHANGE.
013900
014000 PROGRAM-EXIT.
014100     GOBACK.
014200*--------------------------------------------
014300* Main line -- see the CHANGE LOG banner above
014400* for which states are guarded.
014500*--------------------------------------------
014600 VALIDATE-STATE-CHANGE.
014700     MOVE "N" TO STCH-BAD-ACTOR.
014800     MOVE "N" TO STCH-BAD-TARGET.
014900     MOVE "N" TO STCH-CAPACITY-BAD.
015000     MOVE "N" TO STCH-NO-ADULTS.
015100     MOVE "N" TO STCH-INVALID.
015200     IF STCH-CUR-CREATED
015300         PERFORM CHECK-CREATED-TRANSITION
015400     ELSE
015500     IF STCH-CUR-PENDING
015600         PERFORM CHECK-PENDING-TRANSITION.
015700     IF STCH-CUR-CREATED OR STCH-CUR-PENDING
015800         PERFORM CHECK-CAPACITY-FOR-EXISTING
015900         PERFORM CHECK-ADULTS-PRESENT.
016000     IF STCH-ACTOR-NOT-ALLOWED OR STCH-TARGET-NOT-ALLOWED
016100      OR STCH-CAPACITY-EXCEEDED OR STCH-ZERO-ADULTS
016200         MOVE "Y" TO STCH-INVALID.
016300*--------------------------------------------
016400* CREATED -- owner reviews a brand-new request.
016500*--------------------------------------------
016600 CHECK-CREATED-TRANSITION.
016700     IF NOT STCH-ACTOR-OWNS-LDG
016800         MOVE "Y" TO STCH-BAD-ACTOR.
016900     IF NOT STCH-TGT-PENDING AND NOT STCH-TGT-REJECTED
017000         MOVE "Y" TO STCH-BAD-TARGET.
017100*--------------------------------------------
017200* PENDING -- tourist confirms the owner's
017300* provisional acceptance.
017400*--------------------------------------------
017500 CHECK-PENDING-TRANSITION.
017600     IF NOT STCH-ACTOR-IS-THE-TOU
017700         MOVE "Y" TO STCH-BAD-ACTOR.
017800     IF NOT STCH-TGT-ACCEPTED
017900         MOVE "Y" TO STCH-BAD-TARGET.
018000*--------------------------------------------
018100* Lodging capacity, via BKCAP01, against the
018200* booking's own existing dates -- this booking
018300* id is excluded from the accepted-guest sum
018400* so it does not collide with its own rows.
018500*--------------------------------------------
018600 CHECK-CAPACITY-FOR-EXISTING.
018700     MOVE STCH-LODGING-ID TO CAP-LODGING-ID.
018800     MOVE STCH-CHECK-IN TO CAP-CHECK-IN.
018900     MOVE STCH-CHECK-OUT TO CAP-CHECK-OUT.
019000     MOVE STCH-BOOKING-ID TO CAP-EXCLUDE-ID.
019100     MOVE STCH-ADULTS TO CAP-ADULTS.
019200     MOVE STCH-CHILDREN TO CAP-CHILDREN.
019300     MOVE STCH-BABIES TO CAP-BABIES.
019400     CALL "BKCAP01" USING CAP-PARMS.
019500     MOVE CAP-INVALID TO STCH-CAPACITY-BAD.
019600*--------------------------------------------
019700* Adults must still be greater than zero.
019800*--------------------------------------------
019900 CHECK-ADULTS-PRESENT.
020000     IF STCH-ADULTS = ZERO
020100         MOVE "Y" TO STCH-NO-ADULTS.
