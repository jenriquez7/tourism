000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKVAL01.
000300 AUTHOR. T HALVORSEN.
000400 INSTALLATION. CENTRAL DATA PROCESSING.
000500 DATE-WRITTEN. 11/02/88.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Booking-creation validation.  Checks, in the
001000* order the business wants them reported:
001100*   1. tourist on file
001200*   2. lodging on file
001300*   3. check-out strictly after check-in
001400*   4. check-in not before today
001500*   5. lodging capacity holds for every night
001600*   6. adults greater than zero
001700* If either the tourist or the lodging is not
001800* on file, checks 3-6 are skipped -- there is
001900* nothing further worth validating against a
002000* booking request that names a tourist or a
002100* lodging that do not exist.  All of 3-6 are
002200* otherwise collected together, not stopped at
002300* the first one that fails, same as the old
002400* Voucher Maintenance screen collected every
002500* field edit before kicking the entry back.
002600*--------------------------------------------
002700*--------------------------------------------
002800* CHANGE LOG
002900*
003000* 11/02/88 TH   ORIGINAL PROGRAM.
003100* 04/19/90 TH   TOURIST TABLE WAS BEING LOADED
003200*               ON EVERY CALL INSTEAD OF ONCE
003300*               PER RUN -- MOVED BEHIND THE
003400*               FIRST-CALL SWITCH.  REQ 4390.
003500* 09/30/91 RK   ADDED THE LODGING-CAPACITY CALL
003600*               TO BKCAP01 -- PREVIOUSLY THIS
003700*               PROGRAM ONLY CHECKED DATES AND
003800*               ADULT COUNT, CAPACITY WAS BEING
003900*               MISSED ON CONCURRENT BOOKING
004000*               REQUESTS.  REQ 4650.
004100* 02/11/94 LMP  RAISED TOURIST-TBL AND
004200*               LODGING-TBL FROM 300 TO 500
004300*               ENTRIES.  REQ 4900.
004400* 10/21/98 DWC  Y2K -- DATES PASSED THROUGH TO
004500*               BKDTVAL1/BKCAP01 UNCHANGED,
004600*               THIS PROGRAM HOLDS NO 2-DIGIT
004700*               YEAR FIELDS OF ITS OWN.  NO
004800*               CODE CHANGE.  REQ 5401.
004900* 05/09/00 LMP  RENAMED OFF THE WS-/LK- FIELD
005000*               TAGS, TOOK COUNTERS OFF COMP, AND
005100*               REGROUPED VALIDATE-THE-BOOKING'S
005200*               CHECK-X CALLS INTO A PERFORM...
005300*               THRU RANGE.  REQ 5512.
005400*--------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     COPY "sltou01.cbl".
006200     COPY "slldg01.cbl".
006300 DATA DIVISION.
006400 FILE SECTION.
006500     COPY "fdtou01.cbl".
006600     COPY "fdldg01.cbl".
006700 WORKING-STORAGE SECTION.
006800*--------------------------------------------
006900* Set "N" after the first call -- the two
007000* reference tables below are loaded once per
007100* run and kept across calls.
007200*--------------------------------------------
007300 77  FIRST-CALL-FLAG        PIC X VALUE "Y".
007400     88  IS-FIRST-CALL      VALUE "Y".
007500
007600 77  TOURIST-FILE-AT-END    PIC X.
007700 77  LODGING-FILE-AT-END    PIC X.
007800 77  FOUND-FLAG             PIC X.
007900 77  SWAP-FLAG              PIC X.
008000*--------------------------------------------
008100* Tourist reference table -- existence check
008200* only, no need to keep TOU-TYPE here, pricing
008300* already ran before validation is called.
008400*--------------------------------------------
008500 01  TOURIST-TBL.
008600     05  TOU-ENTRY          OCCURS 500 TIMES
008700                               INDEXED BY TOU-IDX.
008800         10  TOU-ID-T       PIC X(36).
008900         10  TOU-FILLER     PIC X(04).
009000 77  TOURIST-TBL-COUNT      PIC 9(04) VALUE ZERO.
009100*--------------------------------------------
009200* Lodging reference table -- existence check,
009300* sorted so the lookup can SEARCH ALL it.
009400*--------------------------------------------
009500 01  LODGING-TBL.
009600     05  LDG-ENTRY          OCCURS 500 TIMES
009700             ASCENDING KEY LDG-ID-T
009800                               INDEXED BY LDG-IDX.
009900         10  LDG-ID-T       PIC X(36).
010000         10  LDG-FILLER     PIC X(04).
010100 77  LODGING-TBL-COUNT      PIC 9(04) VALUE ZERO.
010200 01  LODGING-SWAP-ENTRY.
010300     05  LODGING-SWAP-ID    PIC X(36).
010400     05  LODGING-SWAP-FILL  PIC X(04).
010500*--------------------------------------------
010600* Parameters built up for the two helper
010700* subprograms this one drives.
010800*--------------------------------------------
010900 01  DATE-PARMS.
011000     05  DT-FUNCTION        PIC X(04).
011100     05  DT-CHECK-IN        PIC 9(08).
011200     05  DT-CHECK-IN-R REDEFINES
011300         DT-CHECK-IN.
011400         10  DT-CI-CCYY     PIC 9(04).
011500         10  DT-CI-MM       PIC 9(02).
011600         10  DT-CI-DD       PIC 9(02).
011700     05  DT-CHECK-OUT       PIC 9(08).
011800     05  DT-TODAY           PIC 9(08).
011900     05  DT-ORDER-INVALID   PIC X(01).
012000     05  DT-PAST-INVALID    PIC X(01).
012100     05  DT-EXPAND-COUNT    PIC 9(04).
012200     05  DT-RETURN-CODE     PIC X(01).
012300     05  FILLER                PIC X(08).
012400 01  DATE-EXPAND-TBL.
012500     05  DT-EXPAND-ENTRY    PIC 9(08) OCCURS 366 TIMES.
012600     05  FILLER                PIC X(04).
012700
012800 01  CAP-PARMS.
012900     05  CAP-LODGING-ID     PIC X(36).
013000     05  CAP-CHECK-IN       PIC 9(08).
013100     05  CAP-CHECK-OUT      PIC 9(08).
013200     05  CAP-EXCLUDE-ID     PIC X(36).
013300     05  CAP-ADULTS         PIC 9(03).
013400     05  CAP-CHILDREN       PIC 9(03).
013500     05  CAP-BABIES         PIC 9(03).
013600     05  CAP-INVALID        PIC X(01).
013700     05  CAP-RETURN-CODE    PIC X(01).
013800     05  FILLER                PIC X(08).
013900 LINKAGE SECTION.
014000*--------------------------------------------
014100* Parameters handed down by the caller -- see
014200* the CALL statement in BKTEST01.
014300*--------------------------------------------
014400 01  VAL-PARMS.
014500     05  VAL-TOURIST-ID     PIC X(36).
014600     05  VAL-LODGING-ID     PIC X(36).
014700     05  VAL-CHECK-IN       PIC 9(08).
014800     05  VAL-CHECK-IN-R REDEFINES
014900         VAL-CHECK-IN.
015000         10  VAL-CI-CCYY    PIC 9(04).
015100         10  VAL-CI-MM      PIC 9(02).
015200         10  VAL-CI-DD      PIC 9(02).
015300     05  VAL-CHECK-OUT      PIC 9(08).
015400     05  VAL-CHECK-OUT-R REDEFINES
015500         VAL-CHECK-OUT.
015600         10  VAL-CO-CCYY    PIC 9(04).
015700         10  VAL-CO-MM      PIC 9(02).
015800         10  VAL-CO-DD      PIC 9(02).
015900     05  VAL-ADULTS         PIC 9(03).
016000     05  VAL-CHILDREN       PIC 9(03).
016100     05  VAL-BABIES         PIC 9(03).
016200     05  VAL-TOURIST-MISSING PIC X(01).
016300         88 VAL-NO-SUCH-TOURIST VALUE "Y".
016400     05  VAL-LODGING-MISSING PIC X(01).
016500         88 VAL-NO-SUCH-LODGING VALUE "Y".
016600     05  VAL-BAD-DATE-ORDER  PIC X(01).
016700         88 VAL-DATES-OUT-OF-ORDER VALUE "Y".
016800     05  VAL-CHECKIN-PAST    PIC X(01).
016900         88 VAL-CHECKIN-IS-PAST VALUE "Y".
017000     05  VAL-CAPACITY-BAD    PIC X(01).
017100         88 VAL-CAPACITY-EXCEEDED VALUE "Y".
017200     05  VAL-NO-ADULTS       PIC X(01).
017300         88 VAL-ZERO-ADULTS VALUE "Y".
017400     05  VAL-INVALID         PIC X(01).
017500         88 VAL-BOOKING-IS-INVALID VALUE "Y".
017600     05  FILLER                 PIC X(08).
017700 PROCEDURE DIVISION USING VAL-PARMS.
017800
017900 PROGRAM-BEGIN.
018000     IF IS-FIRST-CALL
018100         PERFORM LOAD-TOURIST-TABLE
018200         PERFORM LOAD-LODGING-TABLE
018300         PERFORM SORT-LODGING-TABLE
018400         MOVE "N" TO FIRST-CALL-FLAG.
018500     PERFORM VALIDATE-THE-BOOKING.
018600
018700 PROGRAM-EXIT.
018800     GOBACK.
018900*--------------------------------------------
019000* Reference-data loads, run once per job step.
019100*--------------------------------------------
019200 LOAD-TOURIST-TABLE.
019300     OPEN INPUT TOURIST-FILE.
019400     MOVE "N" TO TOURIST-FILE-AT-END.
019500     PERFORM READ-NEXT-TOURIST
019600         UNTIL TOURIST-FILE-AT-END = "Y".
019700     CLOSE TOURIST-FILE.
019800
019900 READ-NEXT-TOURIST.
020000     READ TOURIST-FILE NEXT RECORD
020100         AT END
020200         MOVE "Y" TO TOURIST-FILE-AT-END.
020300     IF TOURIST-FILE-AT-END NOT = "Y"
020400         ADD 1 TO TOURIST-TBL-COUNT
020500         MOVE TOU-ID TO TOU-ID-T (TOURIST-TBL-COUNT).
020600
020700 LOAD-LODGING-TABLE.
020800     OPEN INPUT LODGING-FILE.
020900     MOVE "N" TO LODGING-FILE-AT-END.
021000     PERFORM READ-NEXT-LODGING
021100         UNTIL LODGING-FILE-AT-END = "Y".
021200     CLOSE LODGING-FILE.
021300
021400 READ-NEXT-LODGING.
021500     READ LODGING-FILE NEXT RECORD
021600         AT END
021700         MOVE "Y" TO LODGING-FILE-AT-END.
021800     IF LODGING-FILE-AT-END NOT = "Y"
021900         ADD 1 TO LODGING-TBL-COUNT
022000         MOVE LDG-ID TO LDG-ID-T (LODGING-TBL-COUNT).
022100*--------------------------------------------
022200* Bubble sort -- same idiom as BKCAP01, this
022300* table only needs to be sorted once per run.
022400*--------------------------------------------
022500 SORT-LODGING-TABLE.
022600     MOVE "Y" TO SWAP-FLAG.
022700     PERFORM SORT-LODGING-PASS
022800         UNTIL SWAP-FLAG = "N".
022900
023000 SORT-LODGING-PASS.
023100     MOVE "N" TO SWAP-FLAG.
023200     MOVE 1 TO LDG-IDX.
023300     PERFORM COMPARE-LODGING-PAIR
023400         UNTIL LDG-IDX NOT < LODGING-TBL-COUNT.
023500
023600 COMPARE-LODGING-PAIR.
023700     IF LDG-ID-T (LDG-IDX) > LDG-ID-T (LDG-IDX + 1)
023800         PERFORM SWAP-LODGING-ENTRIES.
023900     SET LDG-IDX UP BY 1.
024000
024100 SWAP-LODGING-ENTRIES.
024200     MOVE LDG-ENTRY (LDG-IDX) TO LODGING-SWAP-ENTRY.
024300     MOVE LDG-ENTRY (LDG-IDX + 1) TO
024400         LDG-ENTRY (LDG-IDX).
024500     MOVE LODGING-SWAP-ENTRY TO LDG-ENTRY (LDG-IDX + 1).
024600     MOVE "Y" TO SWAP-FLAG.
024700*--------------------------------------------
024800* Main line -- see the CHANGE LOG banner for
024900* the six rules and the order they run in.
025000*--------------------------------------------
025100 VALIDATE-THE-BOOKING.
025200     MOVE "N" TO VAL-TOURIST-MISSING.
025300     MOVE "N" TO VAL-LODGING-MISSING.
025400     MOVE "N" TO VAL-BAD-DATE-ORDER.
025500     MOVE "N" TO VAL-CHECKIN-PAST.
025600     MOVE "N" TO VAL-CAPACITY-BAD.
025700     MOVE "N" TO VAL-NO-ADULTS.
025800     MOVE "N" TO VAL-INVALID.
025900     PERFORM CHECK-TOURIST-EXISTS.
026000     PERFORM CHECK-LODGING-EXISTS.
026100     IF NOT VAL-NO-SUCH-TOURIST
026200      AND NOT VAL-NO-SUCH-LODGING
026300         PERFORM CHECK-DATE-ORDER THRU
026400             CHECK-ADULTS-PRESENT-EXIT.
026500     IF VAL-NO-SUCH-TOURIST OR VAL-NO-SUCH-LODGING
026600      OR VAL-DATES-OUT-OF-ORDER OR VAL-CHECKIN-IS-PAST
026700      OR VAL-CAPACITY-EXCEEDED OR VAL-ZERO-ADULTS
026800         MOVE "Y" TO VAL-INVALID.
026900
027000 CHECK-TOURIST-EXISTS.
027100     MOVE "N" TO FOUND-FLAG.
027200     MOVE 1 TO TOU-IDX.
027300     PERFORM SCAN-ONE-TOURIST
027400         UNTIL TOU-IDX > TOURIST-TBL-COUNT
027500            OR FOUND-FLAG = "Y".
027600     IF FOUND-FLAG = "N"
027700         MOVE "Y" TO VAL-TOURIST-MISSING.
027800
027900 SCAN-ONE-TOURIST.
028000     IF TOU-ID-T (TOU-IDX) = VAL-TOURIST-ID
028100         MOVE "Y" TO FOUND-FLAG
028200     ELSE
028300         ADD 1 TO TOU-IDX.
028400
028500 CHECK-LODGING-EXISTS.
028600     MOVE "N" TO FOUND-FLAG.
028700     IF LODGING-TBL-COUNT > ZERO
028800         SEARCH ALL LDG-ENTRY
028900             AT END
029000             MOVE "N" TO FOUND-FLAG
029100             WHEN LDG-ID-T (LDG-IDX) = VAL-LODGING-ID
029200                 MOVE "Y" TO FOUND-FLAG.
029300     IF FOUND-FLAG = "N"
029400         MOVE "Y" TO VAL-LODGING-MISSING.
029500*--------------------------------------------
029600* checkOutBeforeCheckIn, via BKDTVAL1.
029700*--------------------------------------------
029800 CHECK-DATE-ORDER.
029900     MOVE "ORDR" TO DT-FUNCTION.
030000     MOVE VAL-CHECK-IN TO DT-CHECK-IN.
030100     MOVE VAL-CHECK-OUT TO DT-CHECK-OUT.
030200     CALL "BKDTVAL1" USING DATE-PARMS DATE-EXPAND-TBL.
030300     MOVE DT-ORDER-INVALID TO VAL-BAD-DATE-ORDER.
030400*--------------------------------------------
030500* checkInBeforeToday, via BKDTVAL1.
030600*--------------------------------------------
030700 CHECK-CHECKIN-PAST.
030800     MOVE "PAST" TO DT-FUNCTION.
030900     MOVE VAL-CHECK-IN TO DT-CHECK-IN.
031000     MOVE VAL-CHECK-OUT TO DT-CHECK-OUT.
031100     CALL "BKDTVAL1" USING DATE-PARMS DATE-EXPAND-TBL.
031200     MOVE DT-PAST-INVALID TO VAL-CHECKIN-PAST.
031300*--------------------------------------------
031400* Lodging capacity, via BKCAP01 -- no existing
031500* booking id to exclude, this request has not
031600* been written to BOOKING-FILE yet.
031700*--------------------------------------------
031800 CHECK-LODGING-CAPACITY.
031900     MOVE VAL-LODGING-ID TO CAP-LODGING-ID.
032000     MOVE VAL-CHECK-IN TO CAP-CHECK-IN.
032100     MOVE VAL-CHECK-OUT TO CAP-CHECK-OUT.
032200     MOVE SPACES TO CAP-EXCLUDE-ID.
032300     MOVE VAL-ADULTS TO CAP-ADULTS.
032400     MOVE VAL-CHILDREN TO CAP-CHILDREN.
032500     MOVE VAL-BABIES TO CAP-BABIES.
032600     CALL "BKCAP01" USING CAP-PARMS.
032700     MOVE CAP-INVALID TO VAL-CAPACITY-BAD.
032800*--------------------------------------------
032900* Adults must be greater than zero.
033000*--------------------------------------------
033100 CHECK-ADULTS-PRESENT.
033200     IF VAL-ADULTS = ZERO
033300         MOVE "Y" TO VAL-NO-ADULTS.
033400 CHECK-ADULTS-PRESENT-EXIT.
033500     EXIT.
