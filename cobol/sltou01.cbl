000100*--------------------------------------------
000200* SELECT for the Tourist reference master.
000300*--------------------------------------------
000400     SELECT TOURIST-FILE
000500         ASSIGN TO TOURFILE
000600         ORGANIZATION IS SEQUENTIAL.
