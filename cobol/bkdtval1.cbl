000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKDTVAL1.
000300 AUTHOR. T HALVORSEN.
000400 INSTALLATION. CENTRAL DATA PROCESSING.
000500 DATE-WRITTEN. 09/12/88.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Date-edit subprogram for the Booking rule
001000* suite.  Three functions, selected by
001100* DATE-FUNCTION:
001200*   "ORDR" - is check-out on or before
001300*            check-in (invalid, zero-night
001400*            stays are not allowed).
001500*   "PAST" - is check-in before today.
001600*   "EXPD" - expand check-in thru check-out
001700*            (exclusive) into the individual
001800*            stay dates, re-running ORDR and
001900*            PAST first -- a hard error on
002000*            either one aborts the expand with
002100*            RETURN-CODE = "9".
002200*
002300* CALLED BY BKVAL01, BKSTCH01 and BKTEST01.
002400* Carries its own leap-year/day-roll logic,
002500* adapted from the old WSDATE01 terminal-entry
002600* copybook's CHECK-DATE routine -- this
002700* program never talks to a terminal, every
002800* date in and out is already CCYYMMDD.
002900*--------------------------------------------
003000*--------------------------------------------
003100* CHANGE LOG
003200*
003300* 09/12/88 TH   ORIGINAL PROGRAM.  CARVED OUT
003400*               OF THE OLD TERMINAL DATE-ENTRY
003500*               ROUTINE SO THE RULE ENGINE HAS
003600*               A DATE CHECKER WITH NO ACCEPT/
003700*               DISPLAY OF ITS OWN.
003800* 04/02/90 RK   ADDED THE "EXPD" FUNCTION AND
003900*               EXPAND-DATE-TABLE SO BKVAL01
004000*               CAN GET THE WHOLE STAY'S DATES
004100*               IN ONE CALL.  REQ 4508.
004200* 11/19/91 LMP  "ORDR" WAS ONLY CATCHING
004300*               CHECK-IN > CHECK-OUT -- A
004400*               ZERO-NIGHT STAY (CHECK-IN =
004500*               CHECK-OUT) SLIPPED THROUGH AND
004600*               PRICED TO ZERO.  REQ 4695.
004700* 06/08/94 LMP  RAISED EXPAND-DATE-TABLE
004800*               FROM 31 TO 366 ENTRIES.
004900*               REQ 4975.
005000* 01/08/97 DWC  GET-TODAYS-DATE NOW WINDOWS THE
005100*               2-DIGIT ACCEPT FROM DATE YEAR
005200*               AGAINST A 50 PIVOT (00-49 =
005300*               20XX, 50-99 = 19XX) INSTEAD OF
005400*               ASSUMING 19XX FLAT.  REQ 5233.
005500* 10/21/98 DWC  Y2K REMEDIATION -- REVIEWED
005600*               EVERY DATE COMPARE IN THIS
005700*               PROGRAM, CONFIRMED ALL ARE ON
005800*               FULL CCYYMMDD FIELDS EXCEPT THE
005900*               RAW ACCEPT FROM DATE ITSELF,
006000*               WHICH IS WINDOWED IMMEDIATELY ON
006100*               THE WAY IN.  REQ 5401.
006200* 03/02/99 JS   RE-REVIEWED FOR Y2K SIGN-OFF.
006300*               NO CODE CHANGE.  REQ 5401A.
006400* 02/11/00 DWC  DROPPED THE WS-/LK- FIELD TAGS
006500*               A CONTRACT SHOP LEFT ON THIS
006600*               COPY -- RENAMED BACK TO PLAIN,
006700*               RECORD-QUALIFIED NAMES AND TOOK
006800*               THE COUNTERS OFF COMP, PER
006900*               STANDARD.  REQ 5512.
007000*--------------------------------------------
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 WORKING-STORAGE SECTION.
008000*--------------------------------------------
008100* CCYYMMDD date-arithmetic work area, carried
008200* forward from the old WSDATE copybook.
008300*--------------------------------------------
008400     COPY "wsdate02.cbl".
008500*--------------------------------------------
008600* Today's date, built once per call from
008700* ACCEPT FROM DATE and a century window.
008800*--------------------------------------------
008900 01  SYSTEM-DATE-FIELDS.
009000     05  SYSTEM-DATE        PIC 9(06).
009100     05  SYSTEM-DATE-R REDEFINES
009200         SYSTEM-DATE.
009300         10  SYS-YY         PIC 9(02).
009400         10  SYS-MM         PIC 9(02).
009500         10  SYS-DD         PIC 9(02).
009600     05  CENTURY            PIC 9(02).
009700     05  FILLER                PIC X(06).
009800 01  TODAY-CCYYMMDD         PIC 9(08).
009900 01  TODAY-R REDEFINES
010000     TODAY-CCYYMMDD.
010100     05  TODAY-CCYY         PIC 9(04).
010200     05  TODAY-MM           PIC 9(02).
010300     05  TODAY-DD           PIC 9(02).
010400*--------------------------------------------
010500* Day-in-month lookup used by ADD-ONE-DAY,
010600* indexed off the work date's own month.
010700*--------------------------------------------
010800 01  ROLL-FIELDS.
010900     05  ROLL-DAYS-THIS-MTH PIC 9(02).
011000     05  FILLER                PIC X(08).
011100 LINKAGE SECTION.
011200*--------------------------------------------
011300* Parameters handed down by the caller --
011400* see the CALL statements in BKVAL01,
011500* BKSTCH01 and BKTEST01.
011600*--------------------------------------------
011700 01  DATE-PARMS.
011800     05  DATE-FUNCTION      PIC X(04).
011900         88  FN-CHECK-ORDER     VALUE "ORDR".
012000         88  FN-CHECK-PAST      VALUE "PAST".
012100         88  FN-EXPAND          VALUE "EXPD".
012200     05  CHECK-IN           PIC 9(08).
012300     05  CHECK-IN-R REDEFINES CHECK-IN.
012400         10  CI-CCYY        PIC 9(04).
012500         10  CI-MM          PIC 9(02).
012600         10  CI-DD          PIC 9(02).
012700     05  CHECK-OUT          PIC 9(08).
012800     05  TODAY              PIC 9(08).
012900     05  ORDER-INVALID      PIC X(01).
013000         88  ORDER-IS-INVALID   VALUE "Y".
013100     05  PAST-INVALID       PIC X(01).
013200         88  PAST-IS-INVALID    VALUE "Y".
013300     05  EXPAND-DATE-COUNT  PIC 9(04).
013400     05  RETURN-CODE        PIC X(01).
013500         88  DATE-OK            VALUE "0".
013600         88  DATE-ERROR         VALUE "9".
013700     05  FILLER                PIC X(08).
013800 01  EXPAND-DATE-TABLE.
013900     05  EXPAND-DATE-ENTRY  PIC 9(08) OCCURS 366 TIMES.
014000     05  FILLER                PIC X(04).
014100 PROCEDURE DIVISION USING DATE-PARMS
014200                          EXPAND-DATE-TABLE.
014300
014400 PROGRAM-BEGIN.
014500     PERFORM GET-TODAYS-DATE.
014600     MOVE TODAY-CCYYMMDD TO TODAY.
014700     MOVE "0" TO RETURN-CODE.
014800     IF FN-CHECK-ORDER
014900         PERFORM CHECK-ORDER
015000     ELSE
015100     IF FN-CHECK-PAST
015200         PERFORM CHECK-PAST
015300     ELSE
015400     IF FN-EXPAND
015500         PERFORM EXPAND-DATES.
015600
015700 PROGRAM-EXIT.
015800     GOBACK.
015900*--------------------------------------------
016000* checkOutBeforeCheckIn -- true (invalid) when
016100* check-in is not strictly before check-out,
016200* which also catches a zero-night stay.
016300*--------------------------------------------
016400 CHECK-ORDER.
016500     MOVE "N" TO ORDER-INVALID.
016600     IF CHECK-IN NOT < CHECK-OUT
016700         MOVE "Y" TO ORDER-INVALID.
016800*--------------------------------------------
016900* checkInBeforeToday.
017000*--------------------------------------------
017100 CHECK-PAST.
017200     MOVE "N" TO PAST-INVALID.
017300     IF CHECK-IN < TODAY
017400         MOVE "Y" TO PAST-INVALID.
017500*--------------------------------------------
017600* datesBetweenDates -- re-checks ORDR and PAST
017700* on every call, hard errors if either fails,
017800* otherwise builds the stay-date table.
017900*--------------------------------------------
018000 EXPAND-DATES.
018100     PERFORM CHECK-ORDER.
018200     PERFORM CHECK-PAST.
018300     IF ORDER-IS-INVALID OR PAST-IS-INVALID
018400         MOVE "9" TO RETURN-CODE
018500     ELSE
018600         PERFORM BUILD-DATE-TABLE.
018700
018800 BUILD-DATE-TABLE.
018900     MOVE CHECK-IN TO WORK-DATE.
019000     MOVE ZEROES TO EXPAND-DATE-COUNT.
019100     PERFORM BUILD-ONE-DATE-ENTRY
019200         UNTIL WORK-DATE NOT < CHECK-OUT.
019300
019400 BUILD-ONE-DATE-ENTRY.
019500     ADD 1 TO EXPAND-DATE-COUNT.
019600     MOVE WORK-DATE TO
019700         EXPAND-DATE-ENTRY (EXPAND-DATE-COUNT).
019800     PERFORM ADD-ONE-DAY.
019900*--------------------------------------------
020000* Rolls WORK-DATE forward one calendar day,
020100* carrying into the next month/year as needed.
020200* Leap-year test lifted from the old terminal
020300* date routine's CHECK-DATE paragraph.
020400*--------------------------------------------
020500 ADD-ONE-DAY.
020600     PERFORM DETERMINE-LEAP-YEAR.
020700     MOVE DAYS-IN-MONTH (WORK-MM) TO
020800         ROLL-DAYS-THIS-MTH.
020900     IF WORK-MM = 2 AND YEAR-IS-LEAP
021000         ADD 1 TO ROLL-DAYS-THIS-MTH.
021100     ADD 1 TO WORK-DD.
021200     IF WORK-DD > ROLL-DAYS-THIS-MTH
021300         MOVE 1 TO WORK-DD
021400         ADD 1 TO WORK-MM
021500         IF WORK-MM > 12
021600             MOVE 1 TO WORK-MM
021700             ADD 1 TO WORK-CCYY.
021800
021900 DETERMINE-LEAP-YEAR.
022000     DIVIDE WORK-CCYY BY 400 GIVING DATE-QUOTIENT
022100         REMAINDER DATE-REMAINDER.
022200     IF DATE-REMAINDER = 0
022300         MOVE "Y" TO LEAP-YEAR-FLAG
022400     ELSE
022500         DIVIDE WORK-CCYY BY 100 GIVING DATE-QUOTIENT
022600             REMAINDER DATE-REMAINDER
022700         IF DATE-REMAINDER = 0
022800             MOVE "N" TO LEAP-YEAR-FLAG
022900         ELSE
023000             DIVIDE WORK-CCYY BY 4 GIVING DATE-QUOTIENT
023100                 REMAINDER DATE-REMAINDER
023200             IF DATE-REMAINDER = 0
023300                 MOVE "Y" TO LEAP-YEAR-FLAG
023400             ELSE
023500                 MOVE "N" TO LEAP-YEAR-FLAG.
023600*--------------------------------------------
023700* Builds today's CCYYMMDD from a 2-digit
023800* ACCEPT FROM DATE, windowed 50/50 -- see the
023900* 01/08/97 change-log entry above.
024000*--------------------------------------------
024100 GET-TODAYS-DATE.
024200     ACCEPT SYSTEM-DATE FROM DATE.
024300     IF SYS-YY < 50
024400         MOVE 20 TO CENTURY
024500     ELSE
024600         MOVE 19 TO CENTURY.
024700     COMPUTE TODAY-CCYY = CENTURY * 100 + SYS-YY.
024800     MOVE SYS-MM TO TODAY-MM.
024900     MOVE SYS-DD TO TODAY-DD.
