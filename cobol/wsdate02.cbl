000100*--------------------------------------------
000200* wsdate02.cbl - working storage copy file
000300* for CCYYMMDD date arithmetic.
000400*
000500* Superseded wsdate.cbl (MMDDYYYY terminal
000600* entry format) -- the rule engine never
000700* talks to a screen, every date on the wire
000800* is already CCYYMMDD, so the MM/DD/YYYY
000900* edit mask and its 6-digit year window were
001000* dropped.  Leap-year logic carried forward
001100* unchanged from wsdate.cbl.
001200*--------------------------------------------
001300 77  DATE-QUOTIENT      PIC 9(04).
001400 77  DATE-REMAINDER     PIC 9(04).
001500
001600 77  LEAP-YEAR-FLAG     PIC X.
001700     88  YEAR-IS-LEAP   VALUE "Y".
001800
001900 01  WORK-DATE          PIC 9(08).
002000 01  WORK-DATE-R REDEFINES
002100     WORK-DATE.
002200     05  WORK-CCYY      PIC 9(04).
002300     05  WORK-MM        PIC 9(02).
002400     05  WORK-DD        PIC 9(02).
002500
002600 01  DAYS-IN-MONTH-TBL.
002700     05  FILLER            PIC 9(02) VALUE 31.
002800     05  FILLER            PIC 9(02) VALUE 28.
002900     05  FILLER            PIC 9(02) VALUE 31.
003000     05  FILLER            PIC 9(02) VALUE 30.
003100     05  FILLER            PIC 9(02) VALUE 31.
003200     05  FILLER            PIC 9(02) VALUE 30.
003300     05  FILLER            PIC 9(02) VALUE 31.
003400     05  FILLER            PIC 9(02) VALUE 31.
003500     05  FILLER            PIC 9(02) VALUE 30.
003600     05  FILLER            PIC 9(02) VALUE 31.
003700     05  FILLER            PIC 9(02) VALUE 30.
003800     05  FILLER            PIC 9(02) VALUE 31.
003900 01  DAYS-IN-MONTH-R REDEFINES
004000     DAYS-IN-MONTH-TBL.
004100     05  DAYS-IN-MONTH  PIC 9(02) OCCURS 12 TIMES.
