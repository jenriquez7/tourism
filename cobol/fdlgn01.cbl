000100*--------------------------------------------
000200* FD for the Login-Attempt input file.
000300* Password arrives here in the clear -- it
000400* is only ever strength-checked in this job
000500* stream, never stored; hashing happens back
000600* in the web tier, out of scope here.
000700*--------------------------------------------
000800 FD  LOGIN-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  LOGIN-ATTEMPT-RECORD.
001100     05  LGN-EMAIL                   PIC X(100).
001200     05  LGN-PASSWORD                PIC X(30).
001300     05  FILLER                      PIC X(10).
