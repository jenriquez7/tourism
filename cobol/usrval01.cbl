000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. USRVAL01.
000300 AUTHOR. L PETRAKIS.
000400 INSTALLATION. CENTRAL DATA PROCESSING.
000500 DATE-WRITTEN. 03/22/89.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Credential validation for signup/login.
001000* Checks are run in a fixed order and every
001100* violation found is handed back to the
001200* caller, except for two short-circuits:
001300*   - if the e-mail address is blank, no other
001400*     check runs at all;
001500*   - if the password is blank, the password
001600*     strength checks are skipped (the e-mail
001700*     checks already done still stand).
001800* The password never leaves this program on
001900* disk or in a report -- it is classified
002000* character by character in WORKING-STORAGE
002100* and then left behind when control returns.
002200*--------------------------------------------
002300*--------------------------------------------
002400* CHANGE LOG
002500*
002600* 03/22/89 LMP  ORIGINAL PROGRAM.
002700* 08/14/90 LMP  ADDED THE SPECIAL-CHARACTER
002800*               CLASS TEST -- PASSWORDS OF
002900*               ALL LETTERS AND DIGITS WERE
003000*               GETTING THROUGH.  REQ 2240.
003100* 02/03/92 RK   E-MAIL LOCAL PART WAS ACCEPTING
003200*               BLANKS AS A VALID CHARACTER --
003300*               CLASS NOW BUILT FROM THE SAME
003400*               RULE AS THE EDIT.  REQ 3102.
003500* 11/18/94 DWC  RAISED MAX PASSWORD LENGTH FROM
003600*               20 TO 30 PER SECURITY REQ 3877.
003700* 10/21/98 DWC  Y2K -- NO DATE FIELDS IN THIS
003800*               PROGRAM.  NO CODE CHANGE.
003900*               REQ 5401.
004000* 07/18/00 LMP  RENAMED OFF THE LK- FIELD TAGS
004100*               AND TOOK THE SCAN COUNTERS OFF
004200*               COMP, PER SHOP STANDARD.  REQ
004300*               5512.
004400*--------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS EMAIL-LOCAL-CLASS IS
005000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005100         "abcdefghijklmnopqrstuvwxyz"
005200         "0123456789+_.-"
005300     CLASS UPPER-CLASS IS
005400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005500     CLASS LOWER-CLASS IS
005600         "abcdefghijklmnopqrstuvwxyz"
005700     CLASS DIGIT-CLASS IS
005800         "0123456789"
005900     CLASS SPECIAL-CLASS IS
006000         "!@#$%^&*()_+-=[]{};':""\|,.<>/?".
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*--------------------------------------------
006400* Scratch copy of the e-mail address, viewed
006500* as a character table for the class scan and
006600* as a crude local/domain split for the error
006700* trace display.
006800*--------------------------------------------
006900 01  EMAIL-WORK.
007000     05  EMAIL-TEXT         PIC X(100).
007100 01  EMAIL-WORK-CHARS REDEFINES
007200     EMAIL-WORK.
007300     05  EMAIL-CHAR         PIC X(01) OCCURS 100 TIMES.
007400 01  EMAIL-WORK-SPLIT REDEFINES
007500     EMAIL-WORK.
007600     05  EMAIL-LOCAL-PART   PIC X(64).
007700     05  EMAIL-DOMAIN-PART  PIC X(36).
007800*--------------------------------------------
007900* Scratch copy of the password, viewed as a
008000* character table for the strength scan.
008100*--------------------------------------------
008200 01  PASSWORD-WORK.
008300     05  PASSWORD-TEXT      PIC X(30).
008400 01  PASSWORD-WORK-CHARS REDEFINES
008500     PASSWORD-WORK.
008600     05  PASSWORD-CHAR      PIC X(01) OCCURS 30 TIMES.
008700*--------------------------------------------
008800* Working counters -- all subscripts and
008900* lengths are plain DISPLAY digits, per shop
009000* standard (no binary/packed fields in here).
009100*--------------------------------------------
009200 01  SCAN-FIELDS.
009300     05  EMAIL-LEN          PIC 9(03).
009400     05  AT-SIGN-POS        PIC 9(03).
009500     05  SCAN-IDX           PIC 9(03).
009600     05  PASSWORD-LEN       PIC 9(03).
009700     05  LOCAL-PART-BAD     PIC X(01).
009800         88  LOCAL-PART-IS-BAD VALUE "Y".
009900     05  HAS-UPPER          PIC X(01).
010000         88  FOUND-UPPER        VALUE "Y".
010100     05  HAS-LOWER          PIC X(01).
010200         88  FOUND-LOWER        VALUE "Y".
010300     05  HAS-DIGIT          PIC X(01).
010400         88  FOUND-DIGIT        VALUE "Y".
010500     05  HAS-SPECIAL        PIC X(01).
010600         88  FOUND-SPECIAL      VALUE "Y".
010700     05  FILLER                PIC X(08).
010800 LINKAGE SECTION.
010900*--------------------------------------------
011000* One LOGIN-ATTEMPT-RECORD in, one violation
011100* block out.  See BKTEST01 for the driving
011200* read loop.
011300*--------------------------------------------
011400 01  USR-PARMS.
011500     05  USR-EMAIL          PIC X(100).
011600     05  USR-PASSWORD       PIC X(30).
011700     05  USR-EMAIL-MISSING  PIC X(01).
011800         88  USR-NO-EMAIL       VALUE "Y".
011900     05  USR-EMAIL-BAD-FMT  PIC X(01).
012000         88  USR-EMAIL-INVALID  VALUE "Y".
012100     05  USR-PASSWORD-MISSING PIC X(01).
012200         88  USR-NO-PASSWORD    VALUE "Y".
012300     05  USR-PASSWORD-SHORT PIC X(01).
012400         88  USR-BAD-LENGTH     VALUE "Y".
012500     05  USR-NO-UPPER-FLAG  PIC X(01).
012600         88  USR-MISSING-UPPER  VALUE "Y".
012700     05  USR-NO-LOWER-FLAG  PIC X(01).
012800         88  USR-MISSING-LOWER  VALUE "Y".
012900     05  USR-NO-DIGIT-FLAG  PIC X(01).
013000         88  USR-MISSING-DIGIT  VALUE "Y".
013100     05  USR-NO-SPECIAL-FLAG PIC X(01).
013200         88  USR-MISSING-SPECIAL VALUE "Y".
013300     05  USR-INVALID        PIC X(01).
013400         88  USR-CREDS-ARE-INVALID VALUE "Y".
013500     05  FILLER                PIC X(08).
013600 PROCEDURE DIVISION USING USR-PARMS.
013700
013800 PROGRAM-BEGIN.
013900     PERFORM VALIDATE-CREDENTIALS.
014000
014100 PROGRAM-EXIT.
014200     GOBACK.
014300*--------------------------------------------
014400* Main line.  Email blank is a hard stop --
014500* nothing else is checked.  Password blank
014600* stops the password-strength checks only.
014700*--------------------------------------------
014800 VALIDATE-CREDENTIALS.
014900     PERFORM RESET-VIOLATION-FLAGS.
015000     IF USR-EMAIL = SPACES
015100         MOVE "Y" TO USR-EMAIL-MISSING
015200         MOVE "Y" TO USR-INVALID
015300     ELSE
015400         PERFORM CHECK-EMAIL-FORMAT
015500         PERFORM CHECK-PASSWORD-PRESENT.
015600*--------------------------------------------
015700 RESET-VIOLATION-FLAGS.
015800     MOVE "N" TO USR-EMAIL-MISSING.
015900     MOVE "N" TO USR-EMAIL-BAD-FMT.
016000     MOVE "N" TO USR-PASSWORD-MISSING.
016100     MOVE "N" TO USR-PASSWORD-SHORT.
016200     MOVE "N" TO USR-NO-UPPER-FLAG.
016300     MOVE "N" TO USR-NO-LOWER-FLAG.
016400     MOVE "N" TO USR-NO-DIGIT-FLAG.
016500     MOVE "N" TO USR-NO-SPECIAL-FLAG.
016600     MOVE "N" TO USR-INVALID.
016700*--------------------------------------------
016800* Matches the shape of
016900*   ^[A-Za-z0-9+_.-]+@(.+)$
017000* -- an "@" with at least one local-part
017100* character in the allowed class before it
017200* and at least one character of any kind
017300* after it.
017400*--------------------------------------------
017500 CHECK-EMAIL-FORMAT.
017600     MOVE USR-EMAIL TO EMAIL-WORK.
017700     PERFORM FIND-EMAIL-LENGTH.
017800     PERFORM FIND-AT-SIGN.
017900     MOVE "N" TO LOCAL-PART-BAD.
018000     IF AT-SIGN-POS = ZERO
018100         MOVE "Y" TO USR-EMAIL-BAD-FMT
018200     ELSE
018300     IF AT-SIGN-POS = 1
018400         MOVE "Y" TO USR-EMAIL-BAD-FMT
018500     ELSE
018600     IF AT-SIGN-POS NOT < EMAIL-LEN
018700         MOVE "Y" TO USR-EMAIL-BAD-FMT
018800     ELSE
018900         PERFORM CHECK-LOCAL-PART-CHARS
019000         IF LOCAL-PART-IS-BAD
019100             MOVE "Y" TO USR-EMAIL-BAD-FMT
019200             DISPLAY "USRVAL01 - BAD LOCAL PART "
019300                 EMAIL-LOCAL-PART.
019400     IF USR-EMAIL-INVALID
019500         MOVE "Y" TO USR-INVALID.
019600*--------------------------------------------
019700* Trailing-blank length of the e-mail text --
019800* walk back from the end of the field.
019900*--------------------------------------------
020000 FIND-EMAIL-LENGTH.
020100     MOVE 100 TO EMAIL-LEN.
020200     PERFORM STEP-BACK-OVER-EMAIL-BLANK
020300         UNTIL EMAIL-LEN = ZERO
020400         OR EMAIL-CHAR (EMAIL-LEN) NOT = SPACE.
020500*--------------------------------------------
020600 STEP-BACK-OVER-EMAIL-BLANK.
020700     SUBTRACT 1 FROM EMAIL-LEN.
020800*--------------------------------------------
020900* First "@" at or before the trimmed length.
021000*--------------------------------------------
021100 FIND-AT-SIGN.
021200     MOVE ZERO TO AT-SIGN-POS.
021300     MOVE 1 TO SCAN-IDX.
021400     PERFORM STEP-SEARCH-FOR-AT-SIGN
021500         UNTIL SCAN-IDX > EMAIL-LEN
021600         OR AT-SIGN-POS NOT = ZERO.
021700*--------------------------------------------
021800 STEP-SEARCH-FOR-AT-SIGN.
021900     IF EMAIL-CHAR (SCAN-IDX) = "@"
022000         MOVE SCAN-IDX TO AT-SIGN-POS
022100     ELSE
022200         ADD 1 TO SCAN-IDX.
022300*--------------------------------------------
022400* Every character before the "@" must be in
022500* the allowed local-part class.
022600*--------------------------------------------
022700 CHECK-LOCAL-PART-CHARS.
022800     MOVE 1 TO SCAN-IDX.
022900     PERFORM STEP-CHECK-LOCAL-CHAR
023000         UNTIL SCAN-IDX > AT-SIGN-POS - 1
023100         OR LOCAL-PART-IS-BAD.
023200*--------------------------------------------
023300 STEP-CHECK-LOCAL-CHAR.
023400     IF EMAIL-CHAR (SCAN-IDX) NOT EMAIL-LOCAL-CLASS
023500         MOVE "Y" TO LOCAL-PART-BAD.
023600     ADD 1 TO SCAN-IDX.
023700*--------------------------------------------
023800* Password blank is also a hard stop for the
023900* strength checks, but not for the e-mail
024000* checks already recorded above.
024100*--------------------------------------------
024200 CHECK-PASSWORD-PRESENT.
024300     IF USR-PASSWORD = SPACES
024400         MOVE "Y" TO USR-PASSWORD-MISSING
024500         MOVE "Y" TO USR-INVALID
024600     ELSE
024700         PERFORM CHECK-PASSWORD-STRENGTH.
024800*--------------------------------------------
024900 CHECK-PASSWORD-STRENGTH.
025000     MOVE USR-PASSWORD TO PASSWORD-WORK.
025100     PERFORM FIND-PASSWORD-LENGTH.
025200     IF PASSWORD-LEN < 8
025300         MOVE "Y" TO USR-PASSWORD-SHORT.
025400     MOVE "N" TO HAS-UPPER.
025500     MOVE "N" TO HAS-LOWER.
025600     MOVE "N" TO HAS-DIGIT.
025700     MOVE "N" TO HAS-SPECIAL.
025800     MOVE 1 TO SCAN-IDX.
025900     PERFORM STEP-CLASSIFY-PASSWORD-CHAR
026000         UNTIL SCAN-IDX > PASSWORD-LEN.
026100     IF NOT FOUND-UPPER
026200         MOVE "Y" TO USR-NO-UPPER-FLAG.
026300     IF NOT FOUND-LOWER
026400         MOVE "Y" TO USR-NO-LOWER-FLAG.
026500     IF NOT FOUND-DIGIT
026600         MOVE "Y" TO USR-NO-DIGIT-FLAG.
026700     IF NOT FOUND-SPECIAL
026800         MOVE "Y" TO USR-NO-SPECIAL-FLAG.
026900     IF USR-BAD-LENGTH OR USR-MISSING-UPPER
027000       OR USR-MISSING-LOWER OR USR-MISSING-DIGIT
027100       OR USR-MISSING-SPECIAL
027200         MOVE "Y" TO USR-INVALID.
027300*--------------------------------------------
027400 FIND-PASSWORD-LENGTH.
027500     MOVE 30 TO PASSWORD-LEN.
027600     PERFORM STEP-BACK-OVER-PASSWORD-BLANK
027700         UNTIL PASSWORD-LEN = ZERO
027800         OR PASSWORD-CHAR (PASSWORD-LEN) NOT = SPACE.
027900*--------------------------------------------
028000 STEP-BACK-OVER-PASSWORD-BLANK.
028100     SUBTRACT 1 FROM PASSWORD-LEN.
028200*--------------------------------------------
028300 STEP-CLASSIFY-PASSWORD-CHAR.
028400     IF PASSWORD-CHAR (SCAN-IDX) IS UPPER-CLASS
028500         MOVE "Y" TO HAS-UPPER.
028600     IF PASSWORD-CHAR (SCAN-IDX) IS LOWER-CLASS
028700         MOVE "Y" TO HAS-LOWER.
028800     IF PASSWORD-CHAR (SCAN-IDX) IS DIGIT-CLASS
028900         MOVE "Y" TO HAS-DIGIT.
029000     IF PASSWORD-CHAR (SCAN-IDX) IS SPECIAL-CLASS
029100         MOVE "Y" TO HAS-SPECIAL.
029200     ADD 1 TO SCAN-IDX.
