000100*--------------------------------------------
000200* SELECT for the Booking master file.
000300* Sequential only -- the shop has no ISAM
000400* product licensed on the nightly batch LPAR,
000500* so BOOKING-ID lookups are done against an
000600* in-memory table, not a file key.
000700*--------------------------------------------
000800     SELECT BOOKING-FILE
000900         ASSIGN TO BOOKFILE
001000         ORGANIZATION IS SEQUENTIAL.
