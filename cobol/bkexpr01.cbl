000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKEXPR01.
000300 AUTHOR. T HALVORSEN.
000400 INSTALLATION. CENTRAL DATA PROCESSING.
000500 DATE-WRITTEN. 01/18/89.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Nightly expiry sweep.
001000*
001100* Runs once a night against the full booking
001200* master.  Any booking still sitting in
001300* CREATED or PENDING whose check-in date has
001400* reached or passed today gets no further say
001500* from anybody -- it is forced to EXPIRED right
001600* here and printed on the run report.  Every
001700* other booking passes through untouched.
001800*
001900* EXPIRED is a dead end.  Nothing downstream
002000* ever moves a booking out of it.
002100*--------------------------------------------
002200*--------------------------------------------
002300* CHANGE LOG
002400*
002500* 01/18/89 TH   ORIGINAL PROGRAM.
002600* 05/07/90 TH   REPORT TOTAL LINE WAS PRINTING
002700*               BEFORE THE LAST DETAIL LINE ON
002800*               SHORT RUNS -- MOVED THE WRITE
002900*               OF THE TOTAL OUT OF THE MAIN
003000*               LOOP AND INTO CLOSING-PROCEDURE.
003100*               REQ 2091.
003200* 09/14/92 RK   CHECK-IN COMPARE WAS AGAINST
003300*               TODAY INSTEAD OF TOMORROW --
003400*               A BOOKING CHECKING IN THIS
003500*               MORNING WAS EXPIRING BEFORE
003600*               THE OWNER HAD A CHANCE TO ACT
003700*               ON IT.  REQ 3340.
003800* 10/21/98 DWC  Y2K -- GET-TODAYS-DATE NOW
003900*               WINDOWS THE 2-DIGIT ACCEPT FROM
004000*               DATE YEAR AGAINST A 50 PIVOT
004100*               INSTEAD OF ASSUMING 19XX FLAT.
004200*               SAME FIX AS BKDTVAL1.  REQ 5401.
004300* 08/21/00 DWC  RENAMED OFF THE WS- FIELD TAGS
004400*               AND TOOK THE EXPIRED-COUNT
004500*               OFF COMP, PER SHOP STANDARD.
004600*               REQ 5512.
004700*--------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     COPY "slbook01.cbl".
005600
005700     COPY "slexpr01.cbl".
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200     COPY "fdbook01.cbl".
006300
006400     COPY "fdexpr01.cbl".
006500
006600 WORKING-STORAGE SECTION.
006700*--------------------------------------------
006800* Run switches and the expired-count
006900* accumulator for the trailing total line.
007000*--------------------------------------------
007100 77  BOOKING-FILE-AT-END    PIC X(01).
007200     88  BOOKING-AT-END         VALUE "Y".
007300 77  BOOKING-EXPIRED-FLAG   PIC X(01).
007400     88  BOOKING-IS-EXPIRED     VALUE "Y".
007500 77  EXPIRED-COUNT          PIC 9(05) VALUE ZERO.
007600*--------------------------------------------
007700* CCYYMMDD date-arithmetic work area.
007800*--------------------------------------------
007900     COPY "wsdate02.cbl".
008000*--------------------------------------------
008100* Today and tomorrow, and the system-date
008200* ACCEPT used to build today.
008300*--------------------------------------------
008400 01  SYSTEM-DATE-FIELDS.
008500     05  SYSTEM-DATE        PIC 9(06).
008600     05  SYSTEM-DATE-R REDEFINES
008700         SYSTEM-DATE.
008800         10  SYS-YY         PIC 9(02).
008900         10  SYS-MM         PIC 9(02).
009000         10  SYS-DD         PIC 9(02).
009100     05  CENTURY            PIC 9(02).
009200     05  FILLER                PIC X(08).
009300 01  TODAY-CCYYMMDD         PIC 9(08).
009400 01  TODAY-CCYYMMDD-R REDEFINES
009500     TODAY-CCYYMMDD.
009600     05  TODAY-CCYY         PIC 9(04).
009700     05  TODAY-MM           PIC 9(02).
009800     05  TODAY-DD           PIC 9(02).
009900 01  TOMORROW-CCYYMMDD      PIC 9(08).
010000 01  ROLL-FIELDS.
010100     05  ROLL-DAYS-THIS-MTH PIC 9(02).
010200     05  FILLER                PIC X(04).
010300 PROCEDURE DIVISION.
010400
010500 PROGRAM-BEGIN.
010600     PERFORM OPENING-PROCEDURE.
010700     PERFORM MAIN-PROCESS.
010800     PERFORM CLOSING-PROCEDURE.
010900
011000 PROGRAM-EXIT.
011100     STOP RUN.
011200*--------------------------------------------
011300 OPENING-PROCEDURE.
011400     OPEN I-O BOOKING-FILE.
011500     OPEN OUTPUT EXPIRY-RPT-FILE.
011600     MOVE ZERO TO EXPIRED-COUNT.
011700     PERFORM GET-TODAYS-DATE.
011800     PERFORM GET-TOMORROWS-DATE.
011900*--------------------------------------------
012000 CLOSING-PROCEDURE.
012100     PERFORM WRITE-TOTAL-LINE.
012200     CLOSE BOOKING-FILE.
012300     CLOSE EXPIRY-RPT-FILE.
012400*--------------------------------------------
012500* One pass of the whole booking master.  Only
012600* CREATED/PENDING bookings whose check-in has
012700* reached tomorrow are touched at all.
012800*--------------------------------------------
012900 MAIN-PROCESS.
013000     PERFORM READ-FIRST-DUE-BOOKING.
013100     PERFORM PROCESS-ALL-DUE-BOOKINGS
013200         UNTIL BOOKING-AT-END.
013300*--------------------------------------------
013400 PROCESS-ALL-DUE-BOOKINGS.
013500     PERFORM PROCESS-THIS-BOOKING.
013600     PERFORM READ-NEXT-DUE-BOOKING.
013700*--------------------------------------------
013800* Forces the state, writes the detail line
013900* with the state it had BEFORE the rewrite,
014000* then rewrites the master.
014100*--------------------------------------------
014200 PROCESS-THIS-BOOKING.
014300     MOVE BKG-CHECK-IN TO RPT-CHECK-IN.
014400     MOVE BKG-ID TO RPT-BOOKING-ID.
014500     MOVE BKG-STATE TO RPT-PRIOR-STATE.
014600     WRITE RPT-DETAIL-LINE.
014700     ADD 1 TO EXPIRED-COUNT.
014800     MOVE "EXPIRED " TO BKG-STATE.
014900     PERFORM REWRITE-BOOKING-RECORD.
015000*--------------------------------------------
015100* Read first, read next -- the "valid" filter
015200* is the expiry test itself, so a record that
015300* does not qualify is simply skimmed over and
015400* left exactly as it was on the file.
015500*--------------------------------------------
015600 READ-FIRST-DUE-BOOKING.
015700     PERFORM READ-NEXT-DUE-BOOKING.
015800*--------------------------------------------
015900 READ-NEXT-DUE-BOOKING.
016000     PERFORM READ-NEXT-BOOKING-RECORD.
016100     PERFORM READ-NEXT-BOOKING-RECORD
016200         UNTIL BOOKING-AT-END
016300         OR BOOKING-IS-EXPIRED.
016400*--------------------------------------------
016500 READ-NEXT-BOOKING-RECORD.
016600     MOVE "N" TO BOOKING-FILE-AT-END.
016700     MOVE "N" TO BOOKING-EXPIRED-FLAG.
016800     READ BOOKING-FILE NEXT RECORD
016900         AT END
017000         MOVE "Y" TO BOOKING-FILE-AT-END.
017100     IF NOT BOOKING-AT-END
017200         PERFORM CHECK-BOOKING-IS-DUE.
017300*--------------------------------------------
017400* Due = still CREATED or PENDING, and the
017500* check-in date has reached tomorrow.
017600*--------------------------------------------
017700 CHECK-BOOKING-IS-DUE.
017800     IF (BKG-AWAITS-OWNER OR BKG-AWAITS-TOURIST)
017900       AND BKG-CHECK-IN < TOMORROW-CCYYMMDD
018000         MOVE "Y" TO BOOKING-EXPIRED-FLAG.
018100*--------------------------------------------
018200 REWRITE-BOOKING-RECORD.
018300     REWRITE BOOKING-RECORD
018400         INVALID KEY
018500         DISPLAY "BKEXPR01 - ERROR REWRITING BOOKING "
018600             BKG-ID.
018700*--------------------------------------------
018800 WRITE-TOTAL-LINE.
018900     MOVE "TOTAL EXPIRED " TO RPT-TOTAL-LITERAL.
019000     MOVE EXPIRED-COUNT TO RPT-TOTAL-COUNT.
019100     WRITE RPT-TOTAL-LINE.
019200*--------------------------------------------
019300* Builds today's CCYYMMDD from a 2-digit
019400* ACCEPT FROM DATE, windowed 50/50 -- same
019500* rule as BKDTVAL1's GET-TODAYS-DATE, kept
019600* in step with it on purpose.
019700*--------------------------------------------
019800 GET-TODAYS-DATE.
019900     ACCEPT SYSTEM-DATE FROM DATE.
020000     IF SYS-YY < 50
020100         MOVE 20 TO CENTURY
020200     ELSE
020300         MOVE 19 TO CENTURY.
020400     COMPUTE TODAY-CCYY = CENTURY * 100 + SYS-YY.
020500     MOVE SYS-MM TO TODAY-MM.
020600     MOVE SYS-DD TO TODAY-DD.
020700*--------------------------------------------
020800* Tomorrow is today rolled forward one day
020900* through the shared calendar-roll logic in
021000* wsdate02.cbl.
021100*--------------------------------------------
021200 GET-TOMORROWS-DATE.
021300     MOVE TODAY-CCYYMMDD TO WORK-DATE.
021400     PERFORM ADD-ONE-DAY.
021500     MOVE WORK-DATE TO TOMORROW-CCYYMMDD.
021600*--------------------------------------------
021700 ADD-ONE-DAY.
021800     PERFORM DETERMINE-LEAP-YEAR.
021900     MOVE DAYS-IN-MONTH (WORK-MM) TO
022000         ROLL-DAYS-THIS-MTH.
022100     IF WORK-MM = 2 AND YEAR-IS-LEAP
022200         ADD 1 TO ROLL-DAYS-THIS-MTH.
022300     ADD 1 TO WORK-DD.
022400     IF WORK-DD > ROLL-DAYS-THIS-MTH
022500         MOVE 1 TO WORK-DD
022600         ADD 1 TO WORK-MM
022700         IF WORK-MM > 12
022800             MOVE 1 TO WORK-MM
022900             ADD 1 TO WORK-CCYY.
023000*--------------------------------------------
023100 DETERMINE-LEAP-YEAR.
023200     DIVIDE WORK-CCYY BY 400 GIVING DATE-QUOTIENT
023300         REMAINDER DATE-REMAINDER.
023400     IF DATE-REMAINDER = 0
023500         MOVE "Y" TO LEAP-YEAR-FLAG
023600     ELSE
023700         DIVIDE WORK-CCYY BY 100 GIVING DATE-QUOTIENT
023800             REMAINDER DATE-REMAINDER
023900         IF DATE-REMAINDER = 0
024000             MOVE "N" TO LEAP-YEAR-FLAG
024100         ELSE
024200             DIVIDE WORK-CCYY BY 4 GIVING DATE-QUOTIENT
024300                 REMAINDER DATE-REMAINDER
024400             IF DATE-REMAINDER = 0
024500                 MOVE "Y" TO LEAP-YEAR-FLAG
024600             ELSE
024700                 MOVE "N" TO LEAP-YEAR-FLAG.
