000100*--------------------------------------------
000200* FD for the Expiry-Sweep run report.
000300* RPT-DETAIL-LINE carries one expired
000400* booking; RPT-TOTAL-LINE redefines the
000500* same 80 bytes for the trailing count.
000600*--------------------------------------------
000700 FD  EXPIRY-RPT-FILE
000800     LABEL RECORDS ARE OMITTED.
000900 01  RPT-DETAIL-LINE.
001000     05  RPT-BOOKING-ID              PIC X(36).
001100     05  FILLER                      PIC X(01)  VALUE SPACE.
001200     05  RPT-CHECK-IN                PIC 9(08).
001300     05  FILLER                      PIC X(01)  VALUE SPACE.
001400     05  RPT-PRIOR-STATE             PIC X(08).
001500     05  FILLER                      PIC X(26) VALUE SPACES.
001600 01  RPT-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.
001700     05  RPT-TOTAL-LITERAL           PIC X(14).
001800     05  RPT-TOTAL-COUNT             PIC ZZZZ9.
001900     05  FILLER                      PIC X(61).
