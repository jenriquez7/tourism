000100*--------------------------------------------
000200* FD for the Tourist reference master.
000300* TOU-TYPE drives which pricing rule
000400* BKPRICE1 applies -- see PRICE-ONE-NIGHT.
000500*--------------------------------------------
000600 FD  TOURIST-FILE
000700     LABEL RECORDS ARE STANDARD.
000800 01  TOURIST-RECORD.
000900     05  TOU-ID                      PIC X(36).
001000     05  TOU-FIRST-NAME              PIC X(30).
001100     05  TOU-LAST-NAME               PIC X(50).
001200     05  TOU-TYPE                    PIC X(08).
001300         88  TOU-IS-STANDARD         VALUE "STANDARD".
001400         88  TOU-IS-PREMIUM          VALUE "PREMIUM ".
001500     05  TOU-EMAIL                   PIC X(100).
001600     05  FILLER                      PIC X(06).
