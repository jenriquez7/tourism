000100*--------------------------------------------
000200* FD for the Booking-Date detail file.
000300* Written one row per night when a booking
000400* is priced; read back by the capacity check
000500* to total up who else already occupies a
000600* lodging on a given night.
000700*--------------------------------------------
000800 FD  BOOKING-DATE-FILE
000900     LABEL RECORDS ARE STANDARD.
001000 01  BOOKING-DATE-RECORD.
001100     05  BKD-BOOKING-ID              PIC X(36).
001200     05  BKD-DATE                    PIC 9(08).
001300     05  BKD-DATE-R REDEFINES
001400         BKD-DATE.
001500         10  BKD-DT-CCYY             PIC 9(04).
001600         10  BKD-DT-MM               PIC 9(02).
001700         10  BKD-DT-DD               PIC 9(02).
001800     05  BKD-NIGHT-PRICE             PIC S9(07)V99.
001900     05  FILLER                      PIC X(11).
