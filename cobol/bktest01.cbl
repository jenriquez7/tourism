000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKTEST01.
000300 AUTHOR. D CHEN.
000400 INSTALLATION. CENTRAL DATA PROCESSING.
000500 DATE-WRITTEN. 04/03/89.
000600 DATE-COMPILED.
000700 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* Rule-engine regression run.
001000*
001100* Stands in for a test suite -- there is no
001200* JUnit on this LPAR.  Run after any change to
001300* BKPRICE1, BKDTVAL1, BKVAL01, BKSTCH01,
001400* BKCAP01 or USRVAL01, before the changed
001500* member goes to production.
001600*
001700* 1. Every BOOKING-FILE record is replayed
001800*    through the creation and state-change
001900*    rules and checked for referential
002000*    integrity against the TOURIST and
002100*    LODGING masters.
002200* 2. Every BOOKING-DATE-FILE record has its
002300*    stored night price recomputed through
002400*    BKPRICE1 and compared back.
002500* 3. Every LOGIN-ATTEMPTS record is replayed
002600*    through USRVAL01.
002700*
002800* All results go to SYSOUT -- DISPLAY lines,
002900* one per exception found, plus a three-line
003000* summary at the end of the run.  A clean run
003100* prints the summary and nothing else.
003200*--------------------------------------------
003300*--------------------------------------------
003400* CHANGE LOG
003500*
003600* 04/03/89 DWC  ORIGINAL PROGRAM.
003700* 02/17/91 DWC  ADDED THE BOOKING-DATE PRICE
003800*               RECONCILIATION PASS -- A BAD
003900*               BKPRICE1 PROMOTION HAD SHIPPED
004000*               THE MONTH BEFORE AND NOTHING
004100*               CAUGHT IT UNTIL OWNER COMPLAINTS
004200*               CAME IN.  REQ 2615.
004300* 07/29/93 RK   ADDED THE STATE-CHANGE REPLAY
004400*               (BKSTCH01) -- PRICE AND CREATE
004500*               CHECKS ALONE MISSED A BAD
004600*               ACTOR-FLAG COMPARE.  REQ 4180.
004700* 10/21/98 DWC  Y2K -- NO 2-DIGIT YEAR FIELDS IN
004800*               THIS PROGRAM.  NO CODE CHANGE.
004900*               REQ 5401.
005000* 09/19/00 DWC  RENAMED OFF THE WS- FIELD TAGS,
005100*               TOOK THE RUN COUNTERS AND PRICE
005200*               WORK FIELDS OFF COMP/COMP-3, AND
005300*               REGROUPED THE PER-SUITE DRIVER
005400*               LOOPS INTO PERFORM...THRU RANGES.
005500*               REQ 5512.
005600*--------------------------------------------
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     COPY "sltou01.cbl".
006500
006600     COPY "slldg01.cbl".
006700
006800     COPY "slbook01.cbl".
006900
007000     COPY "slbkdt01.cbl".
007100
007200     COPY "sllgn01.cbl".
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700     COPY "fdtou01.cbl".
007800
007900     COPY "fdldg01.cbl".
008000
008100     COPY "fdbook01.cbl".
008200
008300     COPY "fdbkdt01.cbl".
008400
008500     COPY "fdlgn01.cbl".
008600
008700 WORKING-STORAGE SECTION.
008800*--------------------------------------------
008900* Run switches.
009000*--------------------------------------------
009100 77  TOURIST-FILE-AT-END    PIC X.
009200 77  LODGING-FILE-AT-END    PIC X.
009300 77  BOOKING-FILE-AT-END    PIC X.
009400 77  BKG-DATE-FILE-AT-END   PIC X.
009500 77  LOGIN-FILE-AT-END      PIC X.
009600 77  FOUND-FLAG             PIC X.
009700     88  ENTRY-WAS-FOUND        VALUE "Y".
009800 77  SWAP-FLAG              PIC X.
009900*--------------------------------------------
010000* Run totals for the closing summary.
010100*--------------------------------------------
010200 77  BOOKINGS-CHECKED       PIC 9(05) VALUE ZERO.
010300 77  BOOKINGS-FAILED        PIC 9(05) VALUE ZERO.
010400 77  DATES-CHECKED          PIC 9(05) VALUE ZERO.
010500 77  DATES-FAILED           PIC 9(05) VALUE ZERO.
010600 77  LOGINS-CHECKED         PIC 9(05) VALUE ZERO.
010700 77  LOGINS-FAILED          PIC 9(05) VALUE ZERO.
010800*--------------------------------------------
010900* Tourist master, loaded once and sorted for
011000* SEARCH ALL -- tourist id plus the one field
011100* the pricing reconciliation pass needs back,
011200* the tourist type.
011300*--------------------------------------------
011400 01  TOURIST-TBL.
011500     05  TOU-ENTRY OCCURS 500 TIMES
011600                      ASCENDING KEY TOU-ID-T
011700                      INDEXED BY TOU-IDX.
011800         10  TOU-ID-T       PIC X(36).
011900         10  TOU-TYPE-T     PIC X(08).
012000         10  FILLER            PIC X(04).
012100 77  TOURIST-TBL-COUNT      PIC 9(04) VALUE ZERO.
012200 01  TOURIST-SWAP-ENTRY.
012300     05  TOU-SWAP-ID        PIC X(36).
012400     05  TOU-SWAP-TYPE      PIC X(08).
012500     05  FILLER                PIC X(04).
012600*--------------------------------------------
012700* Lodging master, loaded once and sorted for
012800* SEARCH ALL -- lodging id plus the base
012900* night price the reconciliation pass needs.
013000*--------------------------------------------
013100 01  LODGING-TBL.
013200     05  LDG-ENTRY OCCURS 500 TIMES
013300                      ASCENDING KEY LDG-ID-T
013400                      INDEXED BY LDG-IDX.
013500         10  LDG-ID-T       PIC X(36).
013600         10  LDG-PRICE-T    PIC S9(07)V99.
013700         10  FILLER            PIC X(04).
013800 77  LODGING-TBL-COUNT      PIC 9(04) VALUE ZERO.
013900 01  LODGING-SWAP-ENTRY.
014000     05  LDG-SWAP-ID        PIC X(36).
014100     05  LDG-SWAP-PRICE     PIC S9(07)V99.
014200     05  FILLER                PIC X(04).
014300*--------------------------------------------
014400* Booking master, loaded once and sorted for
014500* SEARCH ALL -- everything the price
014600* reconciliation pass needs to rebuild one
014700* night's price from a BOOKING-DATE row.
014800*--------------------------------------------
014900 01  BOOKING-TBL.
015000     05  BKG-ENTRY OCCURS 2000 TIMES
015100                      ASCENDING KEY BKG-ID-T
015200                      INDEXED BY BKG-IDX.
015300         10  BKG-ID-T       PIC X(36).
015400         10  BKG-LODGING-T  PIC X(36).
015500         10  BKG-TOURIST-T  PIC X(36).
015600         10  BKG-ADULTS-T   PIC 9(03).
015700         10  BKG-CHILDREN-T PIC 9(03).
015800         10  BKG-BABIES-T   PIC 9(03).
015900         10  FILLER            PIC X(04).
016000 77  BOOKING-TBL-COUNT      PIC 9(04) VALUE ZERO.
016100 01  BOOKING-SWAP-ENTRY.
016200     05  BKG-SWAP-ID        PIC X(36).
016300     05  BKG-SWAP-LODGING   PIC X(36).
016400     05  BKG-SWAP-TOURIST   PIC X(36).
016500     05  BKG-SWAP-ADULTS    PIC 9(03).
016600     05  BKG-SWAP-CHILDREN  PIC 9(03).
016700     05  BKG-SWAP-BABIES    PIC 9(03).
016800     05  FILLER                PIC X(04).
016900*--------------------------------------------
017000* Local mirror of BKDTVAL1's parameter block.
017100*--------------------------------------------
017200 01  DT-PARMS.
017300     05  DT-FUNCTION        PIC X(04).
017400     05  DT-CHECK-IN        PIC 9(08).
017500     05  DT-CHECK-IN-R REDEFINES
017600         DT-CHECK-IN.
017700         10  DT-CI-CCYY     PIC 9(04).
017800         10  DT-CI-MM       PIC 9(02).
017900         10  DT-CI-DD       PIC 9(02).
018000     05  DT-CHECK-OUT       PIC 9(08).
018100     05  DT-TODAY           PIC 9(08).
018200     05  DT-ORDER-INVALID   PIC X(01).
018300     05  DT-PAST-INVALID    PIC X(01).
018400     05  DT-EXPAND-COUNT    PIC 9(04).
018500     05  DT-RETURN-CODE     PIC X(01).
018600     05  FILLER                PIC X(08).
018700 01  DT-EXPAND-TBL.
018800     05  DT-EXPAND-ENTRY    PIC 9(08) OCCURS 366 TIMES.
018900     05  FILLER                PIC X(04).
019000*--------------------------------------------
019100* Local mirror of BKCAP01's parameter block.
019200*--------------------------------------------
019300 01  CAP-PARMS.
019400     05  CAP-LODGING-ID     PIC X(36).
019500     05  CAP-CHECK-IN       PIC 9(08).
019600     05  CAP-CHECK-IN-R REDEFINES
019700         CAP-CHECK-IN.
019800         10  CAP-CI-CCYY    PIC 9(04).
019900         10  CAP-CI-MM      PIC 9(02).
020000         10  CAP-CI-DD      PIC 9(02).
020100     05  CAP-CHECK-OUT      PIC 9(08).
020200     05  CAP-EXCLUDE-ID     PIC X(36).
020300     05  CAP-ADULTS         PIC 9(03).
020400     05  CAP-CHILDREN       PIC 9(03).
020500     05  CAP-BABIES         PIC 9(03).
020600     05  CAP-INVALID        PIC X(01).
020700     05  CAP-RETURN-CODE    PIC X(01).
020800     05  FILLER                PIC X(08).
020900*--------------------------------------------
021000* Local mirror of BKVAL01's parameter block.
021100*--------------------------------------------
021200 01  VAL-PARMS.
021300     05  VAL-TOURIST-ID     PIC X(36).
021400     05  VAL-LODGING-ID     PIC X(36).
021500     05  VAL-CHECK-IN       PIC 9(08).
021600     05  VAL-CHECK-IN-R REDEFINES
021700         VAL-CHECK-IN.
021800         10  VAL-CI-CCYY    PIC 9(04).
021900         10  VAL-CI-MM      PIC 9(02).
022000         10  VAL-CI-DD      PIC 9(02).
022100     05  VAL-CHECK-OUT      PIC 9(08).
022200     05  VAL-ADULTS         PIC 9(03).
022300     05  VAL-CHILDREN       PIC 9(03).
022400     05  VAL-BABIES         PIC 9(03).
022500     05  VAL-NO-TOURIST     PIC X(01).
022600     05  VAL-NO-LODGING     PIC X(01).
022700     05  VAL-BAD-ORDER      PIC X(01).
022800     05  VAL-CHECKIN-PAST   PIC X(01).
022900     05  VAL-BAD-CAPACITY   PIC X(01).
023000     05  VAL-NO-ADULTS      PIC X(01).
023100     05  VAL-INVALID        PIC X(01).
023200         88 VAL-IS-INVALID      VALUE "Y".
023300     05  FILLER                PIC X(08).
023400*--------------------------------------------
023500* Local mirror of BKSTCH01's parameter block.
023600* BKTEST01 always hands back the actor flag
023700* that the booking's own current state would
023800* need to see a legal transition -- the point
023900* is to prove the rule still fires clean on
024000* real on-file data, not to hunt for bad
024100* actors.
024200*--------------------------------------------
024300 01  STCH-PARMS.
024400     05  STCH-CURRENT-STATE PIC X(08).
024500     05  STCH-TARGET-STATE  PIC X(08).
024600     05  STCH-ACTOR-OWNER   PIC X(01).
024700     05  STCH-ACTOR-TOURIST PIC X(01).
024800     05  STCH-LODGING-ID    PIC X(36).
024900     05  STCH-BOOKING-ID    PIC X(36).
025000     05  STCH-CHECK-IN      PIC 9(08).
025100     05  STCH-CHECK-OUT     PIC 9(08).
025200     05  STCH-ADULTS        PIC 9(03).
025300     05  STCH-CHILDREN      PIC 9(03).
025400     05  STCH-BABIES        PIC 9(03).
025500     05  STCH-BAD-ACTOR     PIC X(01).
025600     05  STCH-BAD-TARGET    PIC X(01).
025700     05  STCH-BAD-CAPACITY  PIC X(01).
025800     05  STCH-NO-ADULTS     PIC X(01).
025900     05  STCH-INVALID       PIC X(01).
026000         88 STCH-IS-INVALID     VALUE "Y".
026100     05  FILLER                PIC X(08).
026200*--------------------------------------------
026300* Local mirror of BKPRICE1's parameter block,
026400* one-night mode only -- the reconciliation
026500* pass never needs the whole-stay function.
026600*--------------------------------------------
026700 01  PRICE-PARMS.
026800     05  PRICE-FUNCTION     PIC X(04).
026900     05  PRICE-TOURIST-TYPE PIC X(08).
027000     05  PRICE-NIGHT-RATE   PIC S9(07)V99.
027100     05  PRICE-ADULTS       PIC 9(03).
027200     05  PRICE-CHILDREN     PIC 9(03).
027300     05  PRICE-BABIES       PIC 9(03).
027400     05  PRICE-DATE         PIC 9(08).
027500     05  PRICE-DATE-R REDEFINES
027600         PRICE-DATE.
027700         10  PRICE-CCYY     PIC 9(04).
027800         10  PRICE-MM       PIC 9(02).
027900         10  PRICE-DD       PIC 9(02).
028000     05  PRICE-ONE-NIGHT    PIC S9(07)V99.
028100     05  PRICE-DATE-COUNT   PIC 9(04).
028200     05  PRICE-TOTAL        PIC S9(07)V99.
028300     05  PRICE-RETURN-CODE  PIC X(01).
028400     05  FILLER                PIC X(09).
028500 01  PRICE-DATE-TBL.
028600     05  PRICE-DATE-ENTRY   PIC 9(08) OCCURS 366 TIMES.
028700     05  FILLER                PIC X(04).
028800*--------------------------------------------
028900* Local mirror of USRVAL01's parameter block.
029000*--------------------------------------------
029100 01  USR-PARMS.
029200     05  USR-EMAIL          PIC X(100).
029300     05  USR-PASSWORD       PIC X(30).
029400     05  USR-EMAIL-MISSING  PIC X(01).
029500     05  USR-EMAIL-BAD-FMT  PIC X(01).
029600     05  USR-PASSWORD-MISSING PIC X(01).
029700     05  USR-PASSWORD-SHORT PIC X(01).
029800     05  USR-NO-UPPER-FLAG  PIC X(01).
029900     05  USR-NO-LOWER-FLAG  PIC X(01).
030000     05  USR-NO-DIGIT-FLAG  PIC X(01).
030100     05  USR-NO-SPECIAL-FLAG PIC X(01).
030200     05  USR-INVALID        PIC X(01).
030300     05  FILLER                PIC X(08).
030400 PROCEDURE DIVISION.
030500
030600 PROGRAM-BEGIN.
030700     PERFORM OPENING-PROCEDURE.
030800     PERFORM MAIN-PROCESS.
030900     PERFORM CLOSING-PROCEDURE.
031000
031100 PROGRAM-EXIT.
031200     STOP RUN.
031300*--------------------------------------------
031400 OPENING-PROCEDURE.
031500     OPEN INPUT TOURIST-FILE.
031600     OPEN INPUT LODGING-FILE.
031700     OPEN INPUT BOOKING-FILE.
031800     OPEN INPUT BOOKING-DATE-FILE.
031900     OPEN INPUT LOGIN-FILE.
032000     PERFORM LOAD-TOURIST-TABLE.
032100     PERFORM LOAD-LODGING-TABLE.
032200     PERFORM LOAD-BOOKING-TABLE.
032300*--------------------------------------------
032400 CLOSING-PROCEDURE.
032500     CLOSE TOURIST-FILE.
032600     CLOSE LODGING-FILE.
032700     CLOSE BOOKING-FILE.
032800     CLOSE BOOKING-DATE-FILE.
032900     CLOSE LOGIN-FILE.
033000     DISPLAY "BKTEST01 - BOOKINGS CHECKED "
033100         BOOKINGS-CHECKED " FAILED " BOOKINGS-FAILED.
033200     DISPLAY "BKTEST01 - BKG DATES CHECKED "
033300         DATES-CHECKED " FAILED " DATES-FAILED.
033400     DISPLAY "BKTEST01 - LOGINS CHECKED "
033500         LOGINS-CHECKED " FAILED " LOGINS-FAILED.
033600*--------------------------------------------
033700 MAIN-PROCESS.
033800     PERFORM TEST-ALL-BOOKINGS.
033900     PERFORM TEST-ALL-BOOKING-DATES.
034000     PERFORM TEST-ALL-LOGINS.
034100*--------------------------------------------
034200* Loaders -- same load/bubble-sort idiom as
034300* BKVAL01 and BKCAP01.
034400*--------------------------------------------
034500 LOAD-TOURIST-TABLE.
034600     PERFORM READ-NEXT-TOURIST-RECORD.
034700     PERFORM BUILD-ONE-TOURIST-ENTRY
034800         UNTIL TOURIST-FILE-AT-END = "Y".
034900     PERFORM SORT-TOURIST-TABLE.
035000*--------------------------------------------
035100 READ-NEXT-TOURIST-RECORD.
035200     MOVE "N" TO TOURIST-FILE-AT-END.
035300     READ TOURIST-FILE NEXT RECORD
035400         AT END
035500         MOVE "Y" TO TOURIST-FILE-AT-END.
035600*--------------------------------------------
035700 BUILD-ONE-TOURIST-ENTRY.
035800     ADD 1 TO TOURIST-TBL-COUNT.
035900     MOVE TOU-ID TO TOU-ID-T (TOURIST-TBL-COUNT).
036000     MOVE TOU-TYPE TO TOU-TYPE-T (TOURIST-TBL-COUNT).
036100     PERFORM READ-NEXT-TOURIST-RECORD.
036200*--------------------------------------------
036300 SORT-TOURIST-TABLE.
036400     MOVE "Y" TO SWAP-FLAG.
036500     PERFORM SORT-TOURIST-PASS
036600         UNTIL SWAP-FLAG = "N".
036700*--------------------------------------------
036800 SORT-TOURIST-PASS.
036900     MOVE "N" TO SWAP-FLAG.
037000     MOVE 1 TO TOU-IDX.
037100     PERFORM COMPARE-TOURIST-PAIR
037200         UNTIL TOU-IDX NOT < TOURIST-TBL-COUNT.
037300*--------------------------------------------
037400 COMPARE-TOURIST-PAIR.
037500     IF TOU-ID-T (TOU-IDX) >
037600         TOU-ID-T (TOU-IDX + 1)
037700         PERFORM SWAP-TOURIST-ENTRIES.
037800     SET TOU-IDX UP BY 1.
037900*--------------------------------------------
038000 SWAP-TOURIST-ENTRIES.
038100     MOVE TOU-ENTRY (TOU-IDX) TO
038200         TOURIST-SWAP-ENTRY.
038300     MOVE TOU-ENTRY (TOU-IDX + 1) TO
038400         TOU-ENTRY (TOU-IDX).
038500     MOVE TOURIST-SWAP-ENTRY TO
038600         TOU-ENTRY (TOU-IDX + 1).
038700     MOVE "Y" TO SWAP-FLAG.
038800*--------------------------------------------
038900 LOAD-LODGING-TABLE.
039000     PERFORM READ-NEXT-LODGING-RECORD.
039100     PERFORM BUILD-ONE-LODGING-ENTRY
039200         UNTIL LODGING-FILE-AT-END = "Y".
039300     PERFORM SORT-LODGING-TABLE.
039400*--------------------------------------------
039500 READ-NEXT-LODGING-RECORD.
039600     MOVE "N" TO LODGING-FILE-AT-END.
039700     READ LODGING-FILE NEXT RECORD
039800         AT END
039900         MOVE "Y" TO LODGING-FILE-AT-END.
040000*--------------------------------------------
040100 BUILD-ONE-LODGING-ENTRY.
040200     ADD 1 TO LODGING-TBL-COUNT.
040300     MOVE LDG-ID TO LDG-ID-T (LODGING-TBL-COUNT).
040400     MOVE LDG-NIGHT-PRICE TO
040500         LDG-PRICE-T (LODGING-TBL-COUNT).
040600     PERFORM READ-NEXT-LODGING-RECORD.
040700*--------------------------------------------
040800 SORT-LODGING-TABLE.
040900     MOVE "Y" TO SWAP-FLAG.
041000     PERFORM SORT-LODGING-PASS
041100         UNTIL SWAP-FLAG = "N".
041200*--------------------------------------------
041300 SORT-LODGING-PASS.
041400     MOVE "N" TO SWAP-FLAG.
041500     MOVE 1 TO LDG-IDX.
041600     PERFORM COMPARE-LODGING-PAIR
041700         UNTIL LDG-IDX NOT < LODGING-TBL-COUNT.
041800*--------------------------------------------
041900 COMPARE-LODGING-PAIR.
042000     IF LDG-ID-T (LDG-IDX) >
042100         LDG-ID-T (LDG-IDX + 1)
042200         PERFORM SWAP-LODGING-ENTRIES.
042300     SET LDG-IDX UP BY 1.
042400*--------------------------------------------
042500 SWAP-LODGING-ENTRIES.
042600     MOVE LDG-ENTRY (LDG-IDX) TO
042700         LODGING-SWAP-ENTRY.
042800     MOVE LDG-ENTRY (LDG-IDX + 1) TO
042900         LDG-ENTRY (LDG-IDX).
043000     MOVE LODGING-SWAP-ENTRY TO
043100         LDG-ENTRY (LDG-IDX + 1).
043200     MOVE "Y" TO SWAP-FLAG.
043300*--------------------------------------------
043400 LOAD-BOOKING-TABLE.
043500     PERFORM READ-NEXT-BOOKING-LOAD-RECORD.
043600     PERFORM BUILD-ONE-BOOKING-ENTRY
043700         UNTIL BOOKING-FILE-AT-END = "Y".
043800     PERFORM SORT-BOOKING-TABLE.
043900*--------------------------------------------
044000 READ-NEXT-BOOKING-LOAD-RECORD.
044100     MOVE "N" TO BOOKING-FILE-AT-END.
044200     READ BOOKING-FILE NEXT RECORD
044300         AT END
044400         MOVE "Y" TO BOOKING-FILE-AT-END.
044500*--------------------------------------------
044600 BUILD-ONE-BOOKING-ENTRY.
044700     ADD 1 TO BOOKING-TBL-COUNT.
044800     MOVE BKG-ID TO BKG-ID-T (BOOKING-TBL-COUNT).
044900     MOVE BKG-LODGING-ID TO
045000         BKG-LODGING-T (BOOKING-TBL-COUNT).
045100     MOVE BKG-TOURIST-ID TO
045200         BKG-TOURIST-T (BOOKING-TBL-COUNT).
045300     MOVE BKG-ADULTS TO
045400         BKG-ADULTS-T (BOOKING-TBL-COUNT).
045500     MOVE BKG-CHILDREN TO
045600         BKG-CHILDREN-T (BOOKING-TBL-COUNT).
045700     MOVE BKG-BABIES TO
045800         BKG-BABIES-T (BOOKING-TBL-COUNT).
045900     PERFORM READ-NEXT-BOOKING-LOAD-RECORD.
046000*--------------------------------------------
046100 SORT-BOOKING-TABLE.
046200     MOVE "Y" TO SWAP-FLAG.
046300     PERFORM SORT-BOOKING-PASS
046400         UNTIL SWAP-FLAG = "N".
046500*--------------------------------------------
046600 SORT-BOOKING-PASS.
046700     MOVE "N" TO SWAP-FLAG.
046800     MOVE 1 TO BKG-IDX.
046900     PERFORM COMPARE-BOOKING-PAIR
047000         UNTIL BKG-IDX NOT < BOOKING-TBL-COUNT.
047100*--------------------------------------------
047200 COMPARE-BOOKING-PAIR.
047300     IF BKG-ID-T (BKG-IDX) >
047400         BKG-ID-T (BKG-IDX + 1)
047500         PERFORM SWAP-BOOKING-ENTRIES.
047600     SET BKG-IDX UP BY 1.
047700*--------------------------------------------
047800 SWAP-BOOKING-ENTRIES.
047900     MOVE BKG-ENTRY (BKG-IDX) TO
048000         BOOKING-SWAP-ENTRY.
048100     MOVE BKG-ENTRY (BKG-IDX + 1) TO
048200         BKG-ENTRY (BKG-IDX).
048300     MOVE BOOKING-SWAP-ENTRY TO
048400         BKG-ENTRY (BKG-IDX + 1).
048500     MOVE "Y" TO SWAP-FLAG.
048600*--------------------------------------------
048700* Booking replay -- one SEQUENTIAL pass of
048800* BOOKING-FILE, independent of the in-memory
048900* table built above (the table is read-only
049000* reference data for the price reconciliation
049100* pass; the replay itself re-reads the file).
049200*--------------------------------------------
049300 TEST-ALL-BOOKINGS.
049400     PERFORM READ-NEXT-BOOKING-TEST-RECORD.
049500     PERFORM TEST-EACH-BOOKING
049600         UNTIL BOOKING-FILE-AT-END = "Y".
049700*--------------------------------------------
049800 READ-NEXT-BOOKING-TEST-RECORD.
049900     MOVE "N" TO BOOKING-FILE-AT-END.
050000     READ BOOKING-FILE NEXT RECORD
050100         AT END
050200         MOVE "Y" TO BOOKING-FILE-AT-END.
050300*--------------------------------------------
050400 TEST-EACH-BOOKING.
050500     PERFORM TEST-ONE-BOOKING.
050600     PERFORM READ-NEXT-BOOKING-TEST-RECORD.
050700*--------------------------------------------
050800 TEST-ONE-BOOKING.
050900     ADD 1 TO BOOKINGS-CHECKED.
051000     PERFORM CHECK-TOURIST-ON-FILE THRU
051100         CHECK-STATE-RULE-ON-FILE-EXIT.
051200*--------------------------------------------
051300* Referential-integrity checks -- every
051400* booking's tourist and lodging id must
051500* resolve against the reference masters.
051600*--------------------------------------------
051700 CHECK-TOURIST-ON-FILE.
051800     MOVE "N" TO FOUND-FLAG.
051900     SEARCH ALL TOU-ENTRY
052000         AT END
052100             DISPLAY "BKTEST01 - ORPHAN TOURIST ID ON "
052200                 BKG-ID
052300         WHEN TOU-ID-T (TOU-IDX) = BKG-TOURIST-ID
052400             MOVE "Y" TO FOUND-FLAG.
052500     IF NOT ENTRY-WAS-FOUND
052600         ADD 1 TO BOOKINGS-FAILED.
052700*--------------------------------------------
052800 CHECK-LODGING-ON-FILE.
052900     MOVE "N" TO FOUND-FLAG.
053000     SEARCH ALL LDG-ENTRY
053100         AT END
053200             DISPLAY "BKTEST01 - ORPHAN LODGING ID ON "
053300                 BKG-ID
053400         WHEN LDG-ID-T (LDG-IDX) = BKG-LODGING-ID
053500             MOVE "Y" TO FOUND-FLAG.
053600     IF NOT ENTRY-WAS-FOUND
053700         ADD 1 TO BOOKINGS-FAILED.
053800*--------------------------------------------
053900* A booking already on file must still show a
054000* legal check-in/check-out order.
054100*--------------------------------------------
054200 CHECK-DATE-ORDER-ON-FILE.
054300     MOVE "ORDR" TO DT-FUNCTION.
054400     MOVE BKG-CHECK-IN TO DT-CHECK-IN.
054500     MOVE BKG-CHECK-OUT TO DT-CHECK-OUT.
054600     CALL "BKDTVAL1" USING DT-PARMS DT-EXPAND-TBL.
054700     IF DT-ORDER-INVALID = "Y"
054800         DISPLAY "BKTEST01 - BAD DATE ORDER ON FILE "
054900             BKG-ID
055000         ADD 1 TO BOOKINGS-FAILED.
055100*--------------------------------------------
055200* A booking already on file must still clear
055300* the lodging capacity check for its own
055400* dates once its own guest count is excluded.
055500*--------------------------------------------
055600 CHECK-CAPACITY-ON-FILE.
055700     MOVE BKG-LODGING-ID TO CAP-LODGING-ID.
055800     MOVE BKG-CHECK-IN TO CAP-CHECK-IN.
055900     MOVE BKG-CHECK-OUT TO CAP-CHECK-OUT.
056000     MOVE BKG-ID TO CAP-EXCLUDE-ID.
056100     MOVE BKG-ADULTS TO CAP-ADULTS.
056200     MOVE BKG-CHILDREN TO CAP-CHILDREN.
056300     MOVE BKG-BABIES TO CAP-BABIES.
056400     CALL "BKCAP01" USING CAP-PARMS.
056500     IF CAP-INVALID = "Y"
056600         DISPLAY "BKTEST01 - CAPACITY EXCEEDED ON RECHECK "
056700             BKG-ID
056800         ADD 1 TO BOOKINGS-FAILED.
056900*--------------------------------------------
057000* Replays the booking through the full
057100* creation rule.  A check-in already in the
057200* past is expected on old data and is not by
057300* itself counted as a failure; capacity and
057400* the reference-data checks are the ones that
057500* matter here.
057600*--------------------------------------------
057700 CHECK-CREATE-RULES-ON-FILE.
057800     MOVE BKG-TOURIST-ID TO VAL-TOURIST-ID.
057900     MOVE BKG-LODGING-ID TO VAL-LODGING-ID.
058000     MOVE BKG-CHECK-IN TO VAL-CHECK-IN.
058100     MOVE BKG-CHECK-OUT TO VAL-CHECK-OUT.
058200     MOVE BKG-ADULTS TO VAL-ADULTS.
058300     MOVE BKG-CHILDREN TO VAL-CHILDREN.
058400     MOVE BKG-BABIES TO VAL-BABIES.
058500     CALL "BKVAL01" USING VAL-PARMS.
058600     IF VAL-NO-TOURIST = "Y" OR VAL-NO-LODGING = "Y"
058700       OR VAL-BAD-CAPACITY = "Y" OR VAL-NO-ADULTS = "Y"
058800         DISPLAY "BKTEST01 - CREATE RULE FAILED ON FILE "
058900             BKG-ID
059000         ADD 1 TO BOOKINGS-FAILED.
059100*--------------------------------------------
059200* Replays the booking's own current state
059300* through the one transition that state
059400* allows, with the matching actor flag set --
059500* proves the transition rule still passes
059600* clean data for clean data.  ACCEPTED,
059700* REJECTED and EXPIRED have no rule to prove,
059800* so they are skipped.
059900*--------------------------------------------
060000 CHECK-STATE-RULE-ON-FILE.
060100     MOVE SPACES TO STCH-ACTOR-OWNER.
060200     MOVE SPACES TO STCH-ACTOR-TOURIST.
060300     IF BKG-AWAITS-OWNER
060400         MOVE "CREATED " TO STCH-CURRENT-STATE
060500         MOVE "PENDING " TO STCH-TARGET-STATE
060600         MOVE "Y" TO STCH-ACTOR-OWNER
060700     ELSE
060800     IF BKG-AWAITS-TOURIST
060900         MOVE "PENDING " TO STCH-CURRENT-STATE
061000         MOVE "ACCEPTED" TO STCH-TARGET-STATE
061100         MOVE "Y" TO STCH-ACTOR-TOURIST
061200     ELSE
061300         GO TO CHECK-STATE-RULE-ON-FILE-EXIT.
061400     MOVE BKG-LODGING-ID TO STCH-LODGING-ID.
061500     MOVE BKG-ID TO STCH-BOOKING-ID.
061600     MOVE BKG-CHECK-IN TO STCH-CHECK-IN.
061700     MOVE BKG-CHECK-OUT TO STCH-CHECK-OUT.
061800     MOVE BKG-ADULTS TO STCH-ADULTS.
061900     MOVE BKG-CHILDREN TO STCH-CHILDREN.
062000     MOVE BKG-BABIES TO STCH-BABIES.
062100     CALL "BKSTCH01" USING STCH-PARMS.
062200     IF STCH-BAD-ACTOR = "Y" OR STCH-BAD-TARGET = "Y"
062300       OR STCH-BAD-CAPACITY = "Y" OR STCH-NO-ADULTS = "Y"
062400         DISPLAY "BKTEST01 - STATE RULE FAILED ON FILE "
062500             BKG-ID
062600         ADD 1 TO BOOKINGS-FAILED.
062700 CHECK-STATE-RULE-ON-FILE-EXIT.
062800     EXIT.
062900*--------------------------------------------
063000* Price reconciliation -- one SEQUENTIAL pass
063100* of BOOKING-DATE-FILE, looked up against the
063200* in-memory booking/tourist/lodging tables.
063300*--------------------------------------------
063400 TEST-ALL-BOOKING-DATES.
063500     PERFORM READ-NEXT-BKG-DATE-RECORD.
063600     PERFORM TEST-EACH-BOOKING-DATE
063700         UNTIL BKG-DATE-FILE-AT-END = "Y".
063800*--------------------------------------------
063900 READ-NEXT-BKG-DATE-RECORD.
064000     MOVE "N" TO BKG-DATE-FILE-AT-END.
064100     READ BOOKING-DATE-FILE NEXT RECORD
064200         AT END
064300         MOVE "Y" TO BKG-DATE-FILE-AT-END.
064400*--------------------------------------------
064500 TEST-EACH-BOOKING-DATE.
064600     PERFORM TEST-ONE-BOOKING-DATE.
064700     PERFORM READ-NEXT-BKG-DATE-RECORD.
064800*--------------------------------------------
064900 TEST-ONE-BOOKING-DATE.
065000     ADD 1 TO DATES-CHECKED.
065100     MOVE "N" TO FOUND-FLAG.
065200     SEARCH ALL BKG-ENTRY
065300         AT END
065400             DISPLAY "BKTEST01 - ORPHAN BOOKING-DATE ROW "
065500                 BKD-BOOKING-ID
065600             ADD 1 TO DATES-FAILED
065700         WHEN BKG-ID-T (BKG-IDX) = BKD-BOOKING-ID
065800             MOVE "Y" TO FOUND-FLAG.
065900     IF ENTRY-WAS-FOUND
066000         PERFORM RECONCILE-ONE-BOOKING-DATE.
066100*--------------------------------------------
066200 RECONCILE-ONE-BOOKING-DATE.
066300     MOVE "N" TO FOUND-FLAG.
066400     SEARCH ALL TOU-ENTRY
066500         AT END
066600             DISPLAY "BKTEST01 - ORPHAN TOURIST FOR DATE "
066700                 BKD-BOOKING-ID
066800             ADD 1 TO DATES-FAILED
066900         WHEN TOU-ID-T (TOU-IDX) =
067000             BKG-TOURIST-T (BKG-IDX)
067100             MOVE "Y" TO FOUND-FLAG.
067200     IF ENTRY-WAS-FOUND
067300         MOVE TOU-TYPE-T (TOU-IDX) TO
067400             PRICE-TOURIST-TYPE
067500         PERFORM RECONCILE-FIND-LODGING-RATE.
067600*--------------------------------------------
067700 RECONCILE-FIND-LODGING-RATE.
067800     MOVE "N" TO FOUND-FLAG.
067900     SEARCH ALL LDG-ENTRY
068000         AT END
068100             DISPLAY "BKTEST01 - ORPHAN LODGING FOR DATE "
068200                 BKD-BOOKING-ID
068300             ADD 1 TO DATES-FAILED
068400         WHEN LDG-ID-T (LDG-IDX) =
068500             BKG-LODGING-T (BKG-IDX)
068600             MOVE "Y" TO FOUND-FLAG.
068700     IF ENTRY-WAS-FOUND
068800         MOVE LDG-PRICE-T (LDG-IDX) TO
068900             PRICE-NIGHT-RATE
069000         PERFORM RECOMPUTE-AND-COMPARE-PRICE.
069100*--------------------------------------------
069200 RECOMPUTE-AND-COMPARE-PRICE.
069300     MOVE "ONE " TO PRICE-FUNCTION.
069400     MOVE BKG-ADULTS-T (BKG-IDX) TO PRICE-ADULTS.
069500     MOVE BKG-CHILDREN-T (BKG-IDX) TO
069600         PRICE-CHILDREN.
069700     MOVE BKG-BABIES-T (BKG-IDX) TO PRICE-BABIES.
069800     MOVE BKD-DATE TO PRICE-DATE.
069900     CALL "BKPRICE1" USING PRICE-PARMS PRICE-DATE-TBL.
070000     IF PRICE-ONE-NIGHT NOT = BKD-NIGHT-PRICE
070100         DISPLAY "BKTEST01 - PRICE MISMATCH ON "
070200             BKD-BOOKING-ID
070300         ADD 1 TO DATES-FAILED.
070400*--------------------------------------------
070500* Credential replay -- one SEQUENTIAL pass of
070600* LOGIN-FILE through USRVAL01.
070700*--------------------------------------------
070800 TEST-ALL-LOGINS.
070900     PERFORM READ-NEXT-LOGIN-RECORD.
071000     PERFORM TEST-EACH-LOGIN
071100         UNTIL LOGIN-FILE-AT-END = "Y".
071200*--------------------------------------------
071300 READ-NEXT-LOGIN-RECORD.
071400     MOVE "N" TO LOGIN-FILE-AT-END.
071500     READ LOGIN-FILE NEXT RECORD
071600         AT END
071700         MOVE "Y" TO LOGIN-FILE-AT-END.
071800*--------------------------------------------
071900 TEST-EACH-LOGIN.
072000     PERFORM TEST-ONE-LOGIN.
072100     PERFORM READ-NEXT-LOGIN-RECORD.
072200*--------------------------------------------
072300 TEST-ONE-LOGIN.
072400     ADD 1 TO LOGINS-CHECKED.
072500     MOVE LGN-EMAIL TO USR-EMAIL.
072600     MOVE LGN-PASSWORD TO USR-PASSWORD.
072700     CALL "USRVAL01" USING USR-PARMS.
072800     IF USR-INVALID = "Y"
072900         DISPLAY "BKTEST01 - CREDENTIAL CHECK FAILED "
073000             LGN-EMAIL
073100         ADD 1 TO LOGINS-FAILED.
