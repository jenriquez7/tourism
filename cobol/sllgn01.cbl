000100*--------------------------------------------
000200* SELECT for the Login-Attempt input file.
000300* Feeds the credential-check test harness,
000400* BKTEST01 -- one record per signup/login
000500* attempt to run through USRVAL01.
000600*--------------------------------------------
000700     SELECT LOGIN-FILE
000800         ASSIGN TO LOGNFILE
000900         ORGANIZATION IS SEQUENTIAL.
