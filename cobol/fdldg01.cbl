000100*--------------------------------------------
000200* FD for the Lodging reference master.
000300*--------------------------------------------
000400 FD  LODGING-FILE
000500     LABEL RECORDS ARE STANDARD.
000600 01  LODGING-RECORD.
000700     05  LDG-ID                      PIC X(36).
000800     05  LDG-NAME                    PIC X(50).
000900     05  LDG-CAPACITY                PIC 9(04).
001000     05  LDG-NIGHT-PRICE             PIC S9(07)V99.
001100     05  LDG-STARS                   PIC 9(01).
001200         88  LDG-STARS-VALID         VALUES 1 THRU 5.
001300     05  FILLER                      PIC X(04).
