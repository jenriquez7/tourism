000100*--------------------------------------------
000200* SELECT for the Booking-Date detail file.
000300* One record per priced night of a booking.
000400* No ISAM -- loaded whole into a table sorted
000500* on lodging/date and searched SEARCH ALL.
000600*--------------------------------------------
000700     SELECT BOOKING-DATE-FILE
000800         ASSIGN TO BKDTFILE
000900         ORGANIZATION IS SEQUENTIAL.
